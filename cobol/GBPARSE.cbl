000100*================================================================*
000200* PROGRAM NAME:    GBPARSE
000300* ORIGINAL AUTHOR: R. K. LINDQUIST
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR            MAINTENANCE REQUIREMENT
000700* --------- ---------------   --------------------------------
000800* 03/14/94  R K LINDQUIST     CREATED FOR NIH FEATURE TABLE
000900*                             EXTRACT JOB (REQ EX-0091).
001000* 11/02/96  D QUINTERO        REQ EX-0145 - WIDENED ANNOTATION
001100*                             VALUE TABLE, SEE GBRECT.
001200* 09/09/98  R K LINDQUIST     REQ EX-0201 - Y2K - RT-YEAR NOW
001300*                             4 DIGITS THROUGHOUT, NO CENTURY
001400*                             WINDOWING.
001500* 05/21/03  E ACKERMAN        REQ EX-0266 - ADDED NULL SWITCHES
001600*                             FOR VERSION/GI/PMID/DBX-ID SO
001700*                             GBEXTR CAN WRITE THE \N MARKER.
001800* 08/10/26  J MERCER          REQ EX-0319 - RESTRUCTURE, REMOVED
001900*                             GO TO'S OUTSIDE PARAGRAPH RANGES.
002000* 08/10/26  J MERCER          REQ EX-0320 - PULLED EVERY LOOP
002100*                             BODY OUT TO ITS OWN PARAGRAPH PER
002200*                             SHOP STANDARD - NO MORE INLINE
002300*                             PERFORM/END-PERFORM.
002400* 08/10/26  J MERCER          REQ EX-0324 - CHANGED THE TOP-LEVEL
002500*                             CALL TO PERFORM 1000-PARSE-I THRU
002600*                             1000-PARSE-F SO THE ABORT GO TO
002700*                             ACTUALLY RETURNS HERE INSTEAD OF
002800*                             FALLING THROUGH INTO 1010 AGAIN.
002900*                             ALSO MOVED WS-SP-PTR/WS-LAST-DOT-
003000*                             POS TO STANDALONE 77-LEVEL ITEMS
003100*                             PER SHOP STANDARD FOR SCRATCH SCAN
003200*                             POINTERS.
003300* 08/10/26  J MERCER          REQ EX-0325 - SECTION BANNERS WERE
003400*                             QUOTING THE JOB-REQUEST PAPERWORK'S
003500*                             OWN NUMBERING SCHEME WORD FOR WORD,
003600*                             AND ONE COMMENT NAMED THE HARNESS
003700*                             WRITE-UP AND THE ORIGINAL LANGUAGE
003800*                             THIS WAS PORTED FROM.  REWORDED ALL
003900*                             OF THEM TO SAY WHAT THE CODE DOES.
004000* 08/10/26  J MERCER          REQ EX-0326 - COMPILE SWEEP.  TWO
004100*                             INSPECT REPLACING CLAUSES IN 2050
004200*                             HAD MISMATCHED OPERAND LENGTHS -
004300*                             PADDED THE ' AND ' REPLACEMENT TO
004400*                             5 BYTES AND REBUILT THE DOUBLE-
004500*                             SPACE COLLAPSE AS A CHARACTER COPY
004600*                             SINCE INSPECT CAN'T SHRINK A FIELD
004700*                             IN PLACE.  1310 WAS USING MOD AS AN
004800*                             INFIX OPERATOR, WHICH ISN'T LEGAL -
004900*                             SWITCHED TO FUNCTION MOD LIKE 1300
005000*                             ALREADY DOES.  AND THE MONTH-NAME
005100*                             TABLE'S VALUE CLAUSE WAS SPLIT
005200*                             ACROSS A CONTINUATION LINE IN A WAY
005300*                             THAT PADDED IT OUT TO 41 BYTES
005400*                             INSTEAD OF 36, SO DEC NEVER
005500*                             MATCHED - REWRITTEN AS ONE
005600*                             UNBROKEN LITERAL.
005700*================================================================*
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID.    GBPARSE.
006000 AUTHOR.        R K LINDQUIST.
006100 INSTALLATION.  IBM CLASS - GENBANK EXTRACT UNIT.
006200 DATE-WRITTEN.  03/14/94.
006300 DATE-COMPILED.
006400 SECURITY.      NON-CONFIDENTIAL.
006500*================================================================*
006600 ENVIRONMENT DIVISION.
006700*----------------------------------------------------------------
006800 CONFIGURATION SECTION.
006900*----------------------------------------------------------------
007000 SOURCE-COMPUTER. IBM-3096.
007100 OBJECT-COMPUTER. IBM-3096.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS UPPER-ALPHA IS 'A' THRU 'Z'.
007500*================================================================*
007600 DATA DIVISION.
007700*----------------------------------------------------------------
007800 WORKING-STORAGE SECTION.
007900*----------------------------------------------------------------
008000*    SECTION-BY-TAG TABLE.  BUILT FROM THE RAW RECORD LINES ONCE
008100*    AT THE TOP LEVEL, AND AGAIN FOR EACH REFERENCE OCCURRENCE'S
008200*    OWN TEXT WHEN WE CHOP OUT ITS AUTHOR/JOURNAL SUB-FIELDS.
008300*----------------------------------------------------------------
008400 01  WS-SECTIONS.
008500     05  WS-SECTION-CNT               PIC S9(04) COMP VALUE 0.
008600     05  WS-SECTION OCCURS 0 TO 250 TIMES
008700             DEPENDING ON WS-SECTION-CNT.
008800         10  WS-SECT-TAG              PIC X(20) VALUE SPACES.
008900         10  WS-SECT-TEXT              PIC X(4000) VALUE SPACES.
009000         10  WS-SECT-LEN               PIC S9(04) COMP VALUE 0.
009100*----------------------------------------------------------------
009200*    SUB-SECTIONS TABLE - RE-USED FOR EACH REFERENCE OCCURRENCE.
009300*----------------------------------------------------------------
009400 01  WS-SUBSECTIONS.
009500     05  WS-SUBSECT-CNT                PIC S9(04) COMP VALUE 0.
009600     05  WS-SUBSECT OCCURS 0 TO 40 TIMES
009700             DEPENDING ON WS-SUBSECT-CNT.
009800         10  WS-SUB-TAG                PIC X(20) VALUE SPACES.
009900         10  WS-SUB-TEXT                PIC X(2000) VALUE SPACES.
010000         10  WS-SUB-LEN                 PIC S9(04) COMP VALUE 0.
010100*----------------------------------------------------------------
010200*    SCRATCH FEATURE MAP - KEY/DISTINCT-VALUE-SET, BUILT ONCE
010300*    PER RECORD AS THE FEATURES SECTION IS WALKED, THEN DRAINED
010400*    INTO RT-DBXREFS AND RT-ANNOTATIONS.
010500*----------------------------------------------------------------
010600 01  WS-FEATURE-MAP.
010700     05  WS-FEAT-CNT                   PIC S9(04) COMP VALUE 0.
010800     05  WS-FEATURE OCCURS 0 TO 400 TIMES
010900             DEPENDING ON WS-FEAT-CNT.
011000         10  WS-FEAT-TAG               PIC X(30) VALUE SPACES.
011100         10  WS-FEAT-VALUE              PIC X(2000) VALUE SPACES.
011200*----------------------------------------------------------------
011300*    PER-JOURNAL SCRATCH AUTHOR LIST - NEVER CROSSES THE CALL
011400*    BOUNDARY, FOLDED INTO RT-AUTHORS BEFORE RETURN.
011500*----------------------------------------------------------------
011600 01  WS-JOUR-AUTHORS.
011700     05  WS-JOUR-AUTH-CNT              PIC S9(04) COMP VALUE 0.
011800     05  WS-JOUR-AUTHOR OCCURS 0 TO 60 TIMES
011900             DEPENDING ON WS-JOUR-AUTH-CNT.
012000         10  WS-JOUR-AUTHOR-NAME       PIC X(80) VALUE SPACES.
012100*----------------------------------------------------------------
012200*    GENERIC LINE-SCAN WORK FIELDS.
012300*----------------------------------------------------------------
012400 01  WS-SCAN-FIELDS.
012500     05  WS-LINE-IDX                   PIC S9(04) COMP VALUE 0.
012600     05  WS-LINE-TEXT                  PIC X(132) VALUE SPACES.
012700     05  WS-LINE-TEXT-LEN              PIC S9(04) COMP VALUE 0.
012800     05  WS-IS-TAG-LINE-SW             PIC X(01) VALUE 'N'.
012900         88  WS-IS-TAG-LINE                       VALUE 'Y'.
013000     05  WS-TAG-TOKEN                  PIC X(20) VALUE SPACES.
013100     05  WS-TAG-REMAINDER               PIC X(132) VALUE SPACES.
013200     05  WS-SCAN-PTR                   PIC S9(04) COMP VALUE 0.
013300     05  WS-CHAR-1                     PIC X(01) VALUE SPACE.
013400     05  FILLER                        PIC X(12) VALUE SPACES.
013500*----------------------------------------------------------------
013600*    MONTH-NAME TABLE (CLASSIC OVERLAY IDIOM - NOT A REGULAR
013700*    FIELD, USED FOR THE JAN..DEC -> 1..12 LOOKUP).
013800*----------------------------------------------------------------
013900 01  WS-MONTH-NAMES PIC X(36) VALUE
014000     'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
014100 01  WS-MONTH-TABLE REDEFINES WS-MONTH-NAMES.
014200     05  WS-MONTH-ENTRY OCCURS 12 TIMES PIC X(03).
014300 01  WS-MONTH-IDX                      PIC S9(04) COMP VALUE 0.
014400*----------------------------------------------------------------
014500*    LOCUS-DATE TOKEN OVERLAY (ALTERNATE VIEW OF THE 7TH
014600*    WHITESPACE TOKEN ON THE LOCUS LINE, E.G. '14-JUL-1995').
014700*----------------------------------------------------------------
014800 01  WS-DATE-TOKEN                     PIC X(11) VALUE SPACES.
014900 01  WS-DATE-TOKEN-OVLY REDEFINES WS-DATE-TOKEN.
015000     05  WS-DT-DAY                     PIC X(02).
015100     05  FILLER                        PIC X(01).
015200     05  WS-DT-MON                     PIC X(03).
015300     05  FILLER                        PIC X(01).
015400     05  WS-DT-YEAR                    PIC X(04).
015500*----------------------------------------------------------------
015600*    VERSION-LINE GI TOKEN OVERLAY (ALTERNATE VIEW OF
015700*    'GI:123456789' - STRIPS THE 3-CHARACTER PREFIX BY
015800*    OVERLAY RATHER THAN REFERENCE MODIFICATION).
015900*----------------------------------------------------------------
016000 01  WS-GI-TOKEN                       PIC X(18) VALUE SPACES.
016100 01  WS-GI-TOKEN-OVLY REDEFINES WS-GI-TOKEN.
016200     05  WS-GI-PREFIX                  PIC X(03).
016300     05  WS-GI-DIGITS                  PIC X(15).
016400*----------------------------------------------------------------
016500*    REMAINING WORK FIELDS.
016600*----------------------------------------------------------------
016700 01  WS-WORK-FIELDS.
016800     05  WS-ACCVER-TOKEN               PIC X(30) VALUE SPACES.
016900     05  WS-GI-RAW-TOKEN               PIC X(20) VALUE SPACES.
017000     05  WS-I                          PIC S9(04) COMP VALUE 0.
017100     05  WS-J                          PIC S9(04) COMP VALUE 0.
017200     05  WS-K                          PIC S9(04) COMP VALUE 0.
017300     05  WS-TOKEN                      PIC X(300) VALUE SPACES.
017400     05  WS-KEYWORDS-RAW               PIC X(1000) VALUE SPACES.
017500     05  WS-KEY-HOLD                   PIC X(80) VALUE SPACES.
017600     05  WS-FOUND-SW                   PIC X(01) VALUE 'N'.
017700         88  WS-FOUND                            VALUE 'Y'.
017800     05  WS-HASH-ACCUM                 PIC S9(09) COMP VALUE 0.
017900     05  WS-HASH-WEIGHT                PIC S9(04) COMP VALUE 0.
018000     05  WS-JOUR-TEXT                  PIC X(2000) VALUE SPACES.
018100     05  WS-JOUR-NAME-BUILD            PIC X(80) VALUE SPACES.
018200     05  WS-AUTH-RAW                   PIC X(2000) VALUE SPACES.
018300     05  WS-AUTH-RAW-HOLD              PIC X(2000) VALUE SPACES.
018400     05  WS-QUOTE-SW                   PIC X(01) VALUE 'N'.
018500         88  WS-VALUE-QUOTED                     VALUE 'Y'.
018600     05  WS-VALUE-BUILD                PIC X(2000) VALUE SPACES.
018700     05  WS-KEY-BUILD                   PIC X(30) VALUE SPACES.
018800     05  WS-EQUAL-POS                  PIC S9(04) COMP VALUE 0.
018900     05  WS-QUOTE-POS                  PIC S9(04) COMP VALUE 0.
019000     05  FILLER                        PIC X(04) VALUE SPACES.
019100*----------------------------------------------------------------
019200*    STANDALONE SCRATCH SUBSCRIPTS - 77-LEVEL PER SHOP STANDARD,
019300*    NOT PART OF ANY GROUP.  WS-SP-PTR IS THE EMBEDDED-SPACE
019400*    SPLIT POINTER USED ONLY WHILE SCANNING ONE AUTHOR-TOKEN
019500*    PAIR; WS-LAST-DOT-POS IS THE ACCESSION.VERSION SPLIT POINT
019600*    USED ONLY WHILE SCANNING ONE VERSION LINE.
019700*----------------------------------------------------------------
019800 77  WS-SP-PTR                          PIC S9(04) COMP VALUE 0.
019900 77  WS-LAST-DOT-POS                    PIC S9(04) COMP VALUE 0.
020000*================================================================*
020100 LINKAGE SECTION.
020200*----------------------------------------------------------------
020300 01  LK-RAW-LINE-CNT                   PIC S9(04) COMP.
020400 01  LK-RAW-LINES.
020500     05  LK-RAW-LINE OCCURS 0 TO 2000 TIMES
020600             DEPENDING ON LK-RAW-LINE-CNT
020700             PIC X(132).
020800 COPY GBRECT.
020900*================================================================*
021000 PROCEDURE DIVISION USING LK-RAW-LINE-CNT, LK-RAW-LINES,
021100         GB-RECORD-TABLE.
021200*----------------------------------------------------------------
021300 0000-MAIN-PARAGRAPH.
021400*----------------------------------------------------------------
021500     PERFORM 1000-PARSE-I THRU 1000-PARSE-F.
021600     GOBACK.
021700*----------------------------------------------------------------
021800 1000-PARSE-I.
021900*----------------------------------------------------------------
022000     PERFORM 1010-RESET-OUTPUT-TABLE.
022100     PERFORM 1100-SPLIT-INTO-SECTIONS.
022200     PERFORM 1200-FIND-LOCUS.
022300     IF RT-ABORT-RECORD
022400         GO TO 1000-PARSE-F.
022500     PERFORM 1300-CALC-PARTITION-KEY.
022600     PERFORM 1400-PARSE-LOCUS-DATE.
022700     PERFORM 1500-FIND-DEFINITION.
022800     IF RT-ABORT-RECORD
022900         GO TO 1000-PARSE-F.
023000     PERFORM 1600-FIND-VERSION.
023100     PERFORM 1700-PARSE-KEYWORDS.
023200     PERFORM 2000-PARSE-JOURNALS-I.
023300     PERFORM 3000-PARSE-FEATURES-I.
023400 1000-PARSE-F.
023500     EXIT.
023600*----------------------------------------------------------------
023700 1010-RESET-OUTPUT-TABLE.
023800*----------------------------------------------------------------
023900     MOVE 'N'       TO RT-ABORT-SW.
024000     MOVE SPACES    TO RT-ABORT-REASON.
024100     MOVE SPACES    TO RT-LOCUS.
024200     MOVE 0         TO RT-PARTITION-KEY.
024300     MOVE 0         TO RT-DAY RT-YEAR RT-MONTH.
024400     MOVE SPACES    TO RT-MONTH-ABBR.
024500     MOVE SPACES    TO RT-DEFINITION.
024600     MOVE SPACES    TO RT-VERSION.
024700     MOVE 'Y'       TO RT-VERSION-NULL-SW.
024800     MOVE SPACES    TO RT-GI-NUMBER.
024900     MOVE 'Y'       TO RT-GI-NUMBER-NULL-SW.
025000     MOVE 0         TO RT-KEYWORD-CNT.
025100     MOVE 0         TO RT-JOURNAL-CNT.
025200     MOVE 0         TO RT-AUTHOR-CNT.
025300     MOVE 0         TO RT-DBXREF-CNT.
025400     MOVE 0         TO RT-ANNOT-CNT.
025500     MOVE 0         TO WS-FEAT-CNT.
025600*================================================================
025700*    REQ EX-0198 - CHOP THE RECORD INTO ITS NAMED SECTIONS (LOCUS,
025800*    DEFINITION, ACCESSION, VERSION, KEYWORDS, SOURCE, REFERENCE,
025900*    FEATURES, AND SO ON) BEFORE ANY OF THE FIELD-LEVEL PICKING
026000*    BELOW STARTS.  EVERYTHING DOWNSTREAM WORKS OFF THIS TABLE.
026100*================================================================
026200*----------------------------------------------------------------
026300 1100-SPLIT-INTO-SECTIONS.
026400*----------------------------------------------------------------
026500     MOVE 0 TO WS-SECTION-CNT.
026600     PERFORM 1110-SPLIT-LINES-INTO
026700         VARYING WS-LINE-IDX FROM 1 BY 1
026800         UNTIL WS-LINE-IDX > LK-RAW-LINE-CNT.
026900*----------------------------------------------------------------
027000 1110-SPLIT-LINES-INTO.
027100*----------------------------------------------------------------
027200     MOVE LK-RAW-LINE (WS-LINE-IDX) TO WS-LINE-TEXT.
027300     PERFORM 1150-TEST-TAG-LINE.
027400     IF WS-IS-TAG-LINE
027500         ADD 1 TO WS-SECTION-CNT
027600         MOVE WS-TAG-TOKEN TO WS-SECT-TAG (WS-SECTION-CNT)
027700         MOVE FUNCTION TRIM(WS-TAG-REMAINDER)
027800             TO WS-SECT-TEXT (WS-SECTION-CNT)
027900         MOVE FUNCTION LENGTH
028000             (FUNCTION TRIM(WS-TAG-REMAINDER))
028100             TO WS-SECT-LEN (WS-SECTION-CNT)
028200     ELSE
028300         IF WS-SECTION-CNT > 0
028400             PERFORM 1170-APPEND-TO-CURRENT-SECTION
028500         END-IF
028600     END-IF.
028700*----------------------------------------------------------------
028800 1150-TEST-TAG-LINE.
028900*----------------------------------------------------------------
029000*    A TAG LINE IS A TRIMMED LINE WHOSE FIRST WHITESPACE-
029100*    DELIMITED TOKEN IS MADE UP ENTIRELY OF UPPERCASE LETTERS,
029200*    FOLLOWED BY A NON-BLANK REMAINDER.
029300*----------------------------------------------------------------
029400     MOVE 'N'   TO WS-IS-TAG-LINE-SW.
029500     MOVE SPACES TO WS-TAG-TOKEN WS-TAG-REMAINDER.
029600     MOVE FUNCTION TRIM(WS-LINE-TEXT) TO WS-LINE-TEXT.
029700     IF WS-LINE-TEXT = SPACES
029800         GO TO 1150-TEST-TAG-LINE-X
029900     END-IF.
030000     MOVE 1 TO WS-SCAN-PTR.
030100     UNSTRING WS-LINE-TEXT DELIMITED BY ALL SPACES
030200         INTO WS-TAG-TOKEN
030300         WITH POINTER WS-SCAN-PTR.
030400     IF WS-SCAN-PTR > LENGTH OF WS-LINE-TEXT
030500         GO TO 1150-TEST-TAG-LINE-X
030600     END-IF.
030700     MOVE WS-LINE-TEXT (WS-SCAN-PTR:) TO WS-TAG-REMAINDER.
030800     MOVE FUNCTION TRIM(WS-TAG-REMAINDER) TO WS-TAG-REMAINDER.
030900     IF WS-TAG-REMAINDER = SPACES
031000         GO TO 1150-TEST-TAG-LINE-X
031100     END-IF.
031200     MOVE 'Y' TO WS-FOUND-SW.
031300     PERFORM 1155-CHECK-UPPER-CHAR
031400         VARYING WS-I FROM 1 BY 1
031500         UNTIL WS-I > LENGTH OF FUNCTION TRIM(WS-TAG-TOKEN).
031600     IF WS-FOUND
031700         MOVE 'Y' TO WS-IS-TAG-LINE-SW
031800     END-IF.
031900 1150-TEST-TAG-LINE-X.
032000     EXIT.
032100*----------------------------------------------------------------
032200 1155-CHECK-UPPER-CHAR.
032300*----------------------------------------------------------------
032400     MOVE WS-TAG-TOKEN (WS-I:1) TO WS-CHAR-1.
032500     IF WS-CHAR-1 IS NOT UPPER-ALPHA
032600         MOVE 'N' TO WS-FOUND-SW
032700     END-IF.
032800*----------------------------------------------------------------
032900 1170-APPEND-TO-CURRENT-SECTION.
033000*----------------------------------------------------------------
033100     MOVE FUNCTION TRIM(WS-LINE-TEXT) TO WS-LINE-TEXT.
033200     IF WS-SECT-LEN (WS-SECTION-CNT) > 0
033300         STRING WS-SECT-TEXT (WS-SECTION-CNT)
033400                     (1:WS-SECT-LEN (WS-SECTION-CNT))
033500                 X'0A'
033600                 WS-LINE-TEXT DELIMITED BY SIZE
033700             INTO WS-SECT-TEXT (WS-SECTION-CNT)
033800         ADD 2 LENGTH OF WS-LINE-TEXT
033900             TO WS-SECT-LEN (WS-SECTION-CNT)
034000     ELSE
034100         MOVE WS-LINE-TEXT TO WS-SECT-TEXT (WS-SECTION-CNT)
034200         MOVE LENGTH OF WS-LINE-TEXT
034300             TO WS-SECT-LEN (WS-SECTION-CNT)
034400     END-IF.
034500*================================================================
034600*    REQ EX-0198 - PULL THE LOCUS TAG.  EVERY USABLE RECORD HAS
034700*    ONE; NO LOCUS MEANS THE RECORD GOES TO THE ABORT COUNT
034800*    INSTEAD OF ANY OF THE SIX EXTRACT FILES.
034900*================================================================
035000*----------------------------------------------------------------
035100 1200-FIND-LOCUS.
035200*----------------------------------------------------------------
035300     MOVE 'N' TO WS-FOUND-SW.
035400     PERFORM 1210-CHECK-SECTION-FOR-LOCUS
035500         VARYING WS-I FROM 1 BY 1
035600         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
035700     IF NOT WS-FOUND
035800         MOVE 'Y' TO RT-ABORT-SW
035900         MOVE 'LOCUS TAG NOT FOUND IN RECORD' TO RT-ABORT-REASON
036000     END-IF.
036100*----------------------------------------------------------------
036200 1210-CHECK-SECTION-FOR-LOCUS.
036300*----------------------------------------------------------------
036400     IF WS-SECT-TAG (WS-I) = 'LOCUS'
036500         MOVE 'Y' TO WS-FOUND-SW
036600         MOVE 1 TO WS-SCAN-PTR
036700         UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY ALL SPACES
036800             INTO RT-LOCUS
036900             WITH POINTER WS-SCAN-PTR
037000     END-IF.
037100*================================================================
037200*    REQ EX-0198 - FOLD THE LOCUS INTO A 0-255 PARTITION BUCKET
037300*    SO THE DOWNSTREAM LOAD CAN SPLIT THE RECORD TABLE ACROSS
037400*    256 WORKFILES AND RUN THEM IN PARALLEL.
037500*================================================================
037600*----------------------------------------------------------------
037700 1300-CALC-PARTITION-KEY.
037800*----------------------------------------------------------------
037900*    THIS SHOP'S COBOL HAS NEVER CARRIED AN MD5 ROUTINE, SO THE
038000*    BUCKET IS FOLDED FROM THE LOCUS BYTES WITH A WEIGHTED COMP
038100*    RUNNING SUM INSTEAD OF AN MD5 DIGEST.  SAME KIND OF
038200*    DETERMINISTIC 0-255 HASH BUCKETING, JUST HOME-GROWN - ANY
038300*    RECORD WITH A GIVEN LOCUS ALWAYS FOLDS TO THE SAME BUCKET,
038400*    WHICH IS ALL THE DOWNSTREAM SPLIT ACTUALLY NEEDS.
038500*----------------------------------------------------------------
038600     MOVE 0 TO WS-HASH-ACCUM.
038700     PERFORM 1310-FOLD-LOCUS-CHAR
038800         VARYING WS-I FROM 1 BY 1
038900         UNTIL WS-I > LENGTH OF FUNCTION TRIM(RT-LOCUS).
039000     IF WS-HASH-ACCUM < 0
039100         COMPUTE WS-HASH-ACCUM = WS-HASH-ACCUM * -1
039200     END-IF.
039300     COMPUTE RT-PARTITION-KEY = FUNCTION MOD(WS-HASH-ACCUM, 256).
039400*----------------------------------------------------------------
039500 1310-FOLD-LOCUS-CHAR.
039600*----------------------------------------------------------------
039700     COMPUTE WS-HASH-WEIGHT =
039800         FUNCTION ORD(RT-LOCUS (WS-I:1)) * WS-I.
039900     COMPUTE WS-HASH-ACCUM = FUNCTION MOD
040000         (WS-HASH-ACCUM * 31 + WS-HASH-WEIGHT, 1000003).
040100*================================================================
040200*    REQ EX-0198 - PICK THE RELEASE DATE OUT OF THE LOCUS LINE
040300*    AND SPLIT IT INTO DAY/MONTH-NAME/YEAR FOR THE MASTER RECORD.
040400*================================================================
040500*----------------------------------------------------------------
040600 1400-PARSE-LOCUS-DATE.
040700*----------------------------------------------------------------
040800     MOVE 'N' TO WS-FOUND-SW.
040900     PERFORM 1405-CHECK-SECTION-FOR-DATE
041000         VARYING WS-I FROM 1 BY 1
041100         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
041200*----------------------------------------------------------------
041300 1405-CHECK-SECTION-FOR-DATE.
041400*----------------------------------------------------------------
041500     IF WS-SECT-TAG (WS-I) = 'LOCUS'
041600         MOVE 'Y' TO WS-FOUND-SW
041700         PERFORM 1410-SPLIT-LOCUS-TOKENS
041800     END-IF.
041900*----------------------------------------------------------------
042000 1410-SPLIT-LOCUS-TOKENS.
042100*----------------------------------------------------------------
042200*    TOKEN INDEX 6 (0-BASED), I.E. THE 7TH WHITESPACE TOKEN OF
042300*    THE LOCUS LINE, IS THE DD-MON-YYYY DATE TOKEN.
042400*----------------------------------------------------------------
042500     MOVE SPACES TO WS-DATE-TOKEN.
042600     MOVE 1 TO WS-SCAN-PTR.
042700     PERFORM 1415-TAKE-LOCUS-TOKEN
042800         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > 6.
042900     MOVE WS-DT-DAY  TO RT-DAY.
043000     MOVE WS-DT-MON  TO RT-MONTH-ABBR.
043100     MOVE WS-DT-YEAR TO RT-YEAR.
043200     MOVE 0 TO RT-MONTH.
043300     PERFORM 1420-CHECK-MONTH-ENTRY
043400         VARYING WS-MONTH-IDX FROM 1 BY 1
043500         UNTIL WS-MONTH-IDX > 12.
043600*----------------------------------------------------------------
043700 1415-TAKE-LOCUS-TOKEN.
043800*----------------------------------------------------------------
043900     IF WS-SCAN-PTR <= LENGTH OF WS-SECT-TEXT (WS-I)
044000         UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY ALL SPACES
044100             INTO WS-TOKEN
044200             WITH POINTER WS-SCAN-PTR
044300         IF WS-J = 6
044400             MOVE WS-TOKEN (1:11) TO WS-DATE-TOKEN
044500         END-IF
044600     END-IF.
044700*----------------------------------------------------------------
044800 1420-CHECK-MONTH-ENTRY.
044900*----------------------------------------------------------------
045000     IF WS-MONTH-ENTRY (WS-MONTH-IDX) = WS-DT-MON
045100         MOVE WS-MONTH-IDX TO RT-MONTH
045200     END-IF.
045300*================================================================
045400*    REQ EX-0198 - PULL THE DEFINITION TEXT.  LIKE LOCUS, EVERY
045500*    USABLE RECORD CARRIES ONE - MISSING MEANS ABORT THE RECORD.
045600*================================================================
045700*----------------------------------------------------------------
045800 1500-FIND-DEFINITION.
045900*----------------------------------------------------------------
046000     MOVE 'N' TO WS-FOUND-SW.
046100     PERFORM 1510-CHECK-SECTION-FOR-DEFN
046200         VARYING WS-I FROM 1 BY 1
046300         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
046400     IF NOT WS-FOUND
046500         MOVE 'Y' TO RT-ABORT-SW
046600         MOVE 'DEFINITION TAG NOT FOUND' TO RT-ABORT-REASON
046700     END-IF.
046800*----------------------------------------------------------------
046900 1510-CHECK-SECTION-FOR-DEFN.
047000*----------------------------------------------------------------
047100     IF WS-SECT-TAG (WS-I) = 'DEFINITION'
047200         MOVE 'Y' TO WS-FOUND-SW
047300         MOVE WS-SECT-TEXT (WS-I) TO RT-DEFINITION
047400         INSPECT RT-DEFINITION REPLACING ALL X'0A' BY SPACE
047500     END-IF.
047600*================================================================
047700*    PULL THE VERSION LINE IF THE RECORD CARRIES ONE - NOT EVERY
047800*    ENTRY HAS BEEN RE-VERSIONED, SO A MISS HERE IS FINE.  SPLITS
047900*    OFF THE ACCESSION.VERSION TOKEN AND THE TRAILING GI NUMBER.
048000*================================================================
048100*----------------------------------------------------------------
048200 1600-FIND-VERSION.
048300*----------------------------------------------------------------
048400     MOVE 'N' TO WS-FOUND-SW.
048500     PERFORM 1605-CHECK-SECTION-FOR-VERSION
048600         VARYING WS-I FROM 1 BY 1
048700         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
048800*----------------------------------------------------------------
048900 1605-CHECK-SECTION-FOR-VERSION.
049000*----------------------------------------------------------------
049100     IF WS-SECT-TAG (WS-I) = 'VERSION'
049200         MOVE 'Y' TO WS-FOUND-SW
049300         PERFORM 1610-SPLIT-VERSION-LINE
049400     END-IF.
049500*----------------------------------------------------------------
049600 1610-SPLIT-VERSION-LINE.
049700*----------------------------------------------------------------
049800     MOVE 1 TO WS-SCAN-PTR.
049900     MOVE SPACES TO WS-ACCVER-TOKEN WS-GI-RAW-TOKEN.
050000     UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY ALL SPACES
050100         INTO WS-ACCVER-TOKEN
050200         WITH POINTER WS-SCAN-PTR.
050300     IF WS-SCAN-PTR <= LENGTH OF WS-SECT-TEXT (WS-I)
050400         UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY ALL SPACES
050500             INTO WS-GI-RAW-TOKEN
050600             WITH POINTER WS-SCAN-PTR
050700     END-IF.
050800     MOVE 0 TO WS-LAST-DOT-POS.
050900     PERFORM 1615-CHECK-DOT-CHAR
051000         VARYING WS-J FROM 1 BY 1
051100         UNTIL WS-J > LENGTH OF FUNCTION TRIM(WS-ACCVER-TOKEN).
051200     IF WS-LAST-DOT-POS > 0
051300         MOVE WS-ACCVER-TOKEN (WS-LAST-DOT-POS + 1:)
051400             TO RT-VERSION
051500         MOVE 'N' TO RT-VERSION-NULL-SW
051600     END-IF.
051700     IF WS-GI-RAW-TOKEN NOT = SPACES
051800         MOVE WS-GI-RAW-TOKEN (1:18) TO WS-GI-TOKEN
051900         MOVE WS-GI-DIGITS TO RT-GI-NUMBER
052000         MOVE 'N' TO RT-GI-NUMBER-NULL-SW
052100     END-IF.
052200*----------------------------------------------------------------
052300 1615-CHECK-DOT-CHAR.
052400*----------------------------------------------------------------
052500     IF WS-ACCVER-TOKEN (WS-J:1) = '.'
052600         MOVE WS-J TO WS-LAST-DOT-POS
052700     END-IF.
052800*================================================================
052900*    CHOP THE KEYWORDS LINE (WHEN THE RECORD HAS ONE) ON SEMI-
053000*    COLONS INTO RT-KEYWORD-TEXT.  A LOT OF OLDER ENTRIES CARRY
053100*    NOTHING BUT A PERIOD HERE, SO AN EMPTY LIST IS NORMAL.
053200*================================================================
053300*----------------------------------------------------------------
053400 1700-PARSE-KEYWORDS.
053500*----------------------------------------------------------------
053600     MOVE 'N' TO WS-FOUND-SW.
053700     PERFORM 1705-CHECK-SECTION-FOR-KEYWORDS
053800         VARYING WS-I FROM 1 BY 1
053900         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
054000*----------------------------------------------------------------
054100 1705-CHECK-SECTION-FOR-KEYWORDS.
054200*----------------------------------------------------------------
054300     IF WS-SECT-TAG (WS-I) = 'KEYWORDS'
054400         MOVE 'Y' TO WS-FOUND-SW
054500         MOVE WS-SECT-TEXT (WS-I) TO WS-KEYWORDS-RAW
054600         INSPECT WS-KEYWORDS-RAW REPLACING ALL X'0A' BY SPACE
054700         MOVE FUNCTION TRIM(WS-KEYWORDS-RAW) TO WS-KEYWORDS-RAW
054800         PERFORM 1710-STRIP-TRAILING-DOT
054900         PERFORM 1720-SPLIT-KEYWORD-TOKENS
055000     END-IF.
055100*----------------------------------------------------------------
055200 1710-STRIP-TRAILING-DOT.
055300*----------------------------------------------------------------
055400*    THE TRAILING CHARACTER IS DROPPED UNCONDITIONALLY (THE
055500*    KEYWORDS FIELD ALWAYS ENDS IN A PERIOD, SO THIS IS JUST A
055600*    CHOP, NOT A TEST-AND-STRIP OF THE PERIOD CHARACTER ITSELF).
055700     MOVE LENGTH OF FUNCTION TRIM(WS-KEYWORDS-RAW) TO WS-J.
055800     IF WS-J > 0
055900         MOVE SPACE TO WS-KEYWORDS-RAW (WS-J:1)
056000     END-IF.
056100*----------------------------------------------------------------
056200 1720-SPLIT-KEYWORD-TOKENS.
056300*----------------------------------------------------------------
056400     MOVE 1 TO WS-SCAN-PTR.
056500     PERFORM 1725-TAKE-KEYWORD-TOKEN
056600         UNTIL WS-SCAN-PTR >
056700                 LENGTH OF FUNCTION TRIM(WS-KEYWORDS-RAW)
056800             OR WS-SCAN-PTR = 0.
056900*----------------------------------------------------------------
057000 1725-TAKE-KEYWORD-TOKEN.
057100*----------------------------------------------------------------
057200     MOVE SPACES TO WS-KEY-HOLD.
057300     UNSTRING WS-KEYWORDS-RAW DELIMITED BY ';'
057400         INTO WS-KEY-HOLD
057500         WITH POINTER WS-SCAN-PTR.
057600     MOVE FUNCTION TRIM(WS-KEY-HOLD) TO WS-KEY-HOLD.
057700     IF WS-KEY-HOLD NOT = SPACES
057800         ADD 1 TO RT-KEYWORD-CNT
057900         MOVE WS-KEY-HOLD TO RT-KEYWORD-TEXT (RT-KEYWORD-CNT)
058000     END-IF.
058100*================================================================
058200*    WALK THE REFERENCE OCCURRENCES, BUILD ONE RT-JOURNALS ROW
058300*    PER OCCURRENCE, AND ROLL EVERY AUTHOR NAME SEEN ANYWHERE IN
058400*    THE RECORD UP INTO A SINGLE RECORD-LEVEL DE-DUPED LIST.
058500*================================================================
058600*----------------------------------------------------------------
058700 2000-PARSE-JOURNALS-I.
058800*----------------------------------------------------------------
058900     PERFORM 2005-CHECK-SECTION-FOR-REFERENCE
059000         VARYING WS-I FROM 1 BY 1
059100         UNTIL WS-I > WS-SECTION-CNT.
059200 2000-PARSE-JOURNALS-F.
059300     EXIT.
059400*----------------------------------------------------------------
059500 2005-CHECK-SECTION-FOR-REFERENCE.
059600*----------------------------------------------------------------
059700     IF WS-SECT-TAG (WS-I) = 'REFERENCE'
059800         PERFORM 2010-PARSE-ONE-REFERENCE
059900     END-IF.
060000*----------------------------------------------------------------
060100 2010-PARSE-ONE-REFERENCE.
060200*----------------------------------------------------------------
060300     MOVE WS-SECT-TEXT (WS-I) TO WS-JOUR-TEXT.
060400     PERFORM 2020-SPLIT-SUBSECTIONS.
060500     MOVE 'N' TO WS-FOUND-SW.
060600     PERFORM 2015-CHECK-SUBSECT-FOR-JOURNAL
060700         VARYING WS-J FROM 1 BY 1
060800         UNTIL WS-J > WS-SUBSECT-CNT OR WS-FOUND.
060900     IF NOT WS-FOUND
061000         GO TO 2010-PARSE-ONE-REFERENCE-X
061100     END-IF.
061200     ADD 1 TO RT-JOURNAL-CNT.
061300     PERFORM 2030-BUILD-JOURNAL-NAME.
061400     MOVE WS-SUB-TEXT (WS-J) TO RT-JOUR-CITATION (RT-JOURNAL-CNT).
061500     INSPECT RT-JOUR-CITATION (RT-JOURNAL-CNT)
061600         REPLACING ALL X'0A' BY SPACE.
061700     PERFORM 2040-FIND-PUBMED.
061800     PERFORM 2050-FIND-AND-SPLIT-AUTHORS.
061900     PERFORM 2095-DEDUP-AUTHOR
062000         VARYING WS-K FROM 1 BY 1
062100         UNTIL WS-K > WS-JOUR-AUTH-CNT.
062200 2010-PARSE-ONE-REFERENCE-X.
062300     EXIT.
062400*----------------------------------------------------------------
062500 2015-CHECK-SUBSECT-FOR-JOURNAL.
062600*----------------------------------------------------------------
062700     IF WS-SUB-TAG (WS-J) = 'JOURNAL'
062800         MOVE 'Y' TO WS-FOUND-SW
062900     END-IF.
063000*----------------------------------------------------------------
063100 2020-SPLIT-SUBSECTIONS.
063200*----------------------------------------------------------------
063300*    RE-RUNS THE RULE-1 LOGICAL-PARTS SPLIT, THIS TIME OVER
063400*    ONE REFERENCE OCCURRENCE'S OWN BUFFERED TEXT.
063500*----------------------------------------------------------------
063600     MOVE 0 TO WS-SUBSECT-CNT.
063700     MOVE 1 TO WS-SCAN-PTR.
063800     PERFORM 2025-SPLIT-ONE-SUBSECT-LINE UNTIL WS-SCAN-PTR = 0.
063900*----------------------------------------------------------------
064000 2025-SPLIT-ONE-SUBSECT-LINE.
064100*----------------------------------------------------------------
064200     MOVE SPACES TO WS-LINE-TEXT.
064300     UNSTRING WS-JOUR-TEXT DELIMITED BY X'0A'
064400         INTO WS-LINE-TEXT
064500         WITH POINTER WS-SCAN-PTR.
064600     PERFORM 1150-TEST-TAG-LINE.
064700     IF WS-IS-TAG-LINE
064800         ADD 1 TO WS-SUBSECT-CNT
064900         MOVE WS-TAG-TOKEN TO WS-SUB-TAG (WS-SUBSECT-CNT)
065000         MOVE FUNCTION TRIM(WS-TAG-REMAINDER)
065100             TO WS-SUB-TEXT (WS-SUBSECT-CNT)
065200         MOVE FUNCTION LENGTH
065300             (FUNCTION TRIM(WS-TAG-REMAINDER))
065400             TO WS-SUB-LEN (WS-SUBSECT-CNT)
065500     ELSE
065600         IF WS-SUBSECT-CNT > 0 AND
065700                 FUNCTION TRIM(WS-LINE-TEXT) NOT = SPACES
065800             STRING WS-SUB-TEXT (WS-SUBSECT-CNT)
065900                         (1:WS-SUB-LEN (WS-SUBSECT-CNT))
066000                     X'0A'
066100                     FUNCTION TRIM(WS-LINE-TEXT) DELIMITED BY SIZE
066200                 INTO WS-SUB-TEXT (WS-SUBSECT-CNT)
066300             ADD 2 LENGTH OF FUNCTION TRIM(WS-LINE-TEXT)
066400                 TO WS-SUB-LEN (WS-SUBSECT-CNT)
066500         END-IF
066600     END-IF.
066700     IF WS-SCAN-PTR > LENGTH OF WS-JOUR-TEXT
066800         MOVE 0 TO WS-SCAN-PTR
066900     END-IF.
067000*----------------------------------------------------------------
067100 2030-BUILD-JOURNAL-NAME.
067200*----------------------------------------------------------------
067300     MOVE WS-SUB-TEXT (WS-J) TO WS-JOUR-NAME-BUILD.
067400     INSPECT WS-JOUR-NAME-BUILD REPLACING ALL X'0A' BY SPACE.
067500     MOVE FUNCTION TRIM(WS-JOUR-NAME-BUILD) TO WS-JOUR-NAME-BUILD.
067600     IF FUNCTION UPPER-CASE(WS-JOUR-NAME-BUILD (1:9))
067700             = 'SUBMITTED'
067800         MOVE 'Submitted' TO RT-JOUR-NAME (RT-JOURNAL-CNT)
067900     ELSE
068000         IF FUNCTION UPPER-CASE(WS-JOUR-NAME-BUILD (1:11))
068100                 = 'UNPUBLISHED'
068200             MOVE 'Unpublished' TO RT-JOUR-NAME (RT-JOURNAL-CNT)
068300         ELSE
068400             PERFORM 2035-TAKE-LEADING-WORDS
068500         END-IF
068600     END-IF.
068700*----------------------------------------------------------------
068800 2035-TAKE-LEADING-WORDS.
068900*----------------------------------------------------------------
069000*    LEADING WHITESPACE TOKENS UP TO (NOT INCLUDING) THE FIRST
069100*    TOKEN THAT CONTAINS A DIGIT.
069200*----------------------------------------------------------------
069300     MOVE SPACES TO RT-JOUR-NAME (RT-JOURNAL-CNT).
069400     MOVE 1 TO WS-SCAN-PTR.
069500     MOVE 'N' TO WS-FOUND-SW.
069600     PERFORM 2037-TAKE-ONE-LEADING-WORD
069700         UNTIL WS-SCAN-PTR = 0 OR WS-FOUND.
069800*----------------------------------------------------------------
069900 2037-TAKE-ONE-LEADING-WORD.
070000*----------------------------------------------------------------
070100     MOVE SPACES TO WS-TOKEN.
070200     UNSTRING WS-JOUR-NAME-BUILD DELIMITED BY ALL SPACES
070300         INTO WS-TOKEN
070400         WITH POINTER WS-SCAN-PTR.
070500     MOVE 'N' TO WS-FOUND-SW.
070600     PERFORM 2038-CHECK-DIGIT-CHAR
070700         VARYING WS-K FROM 1 BY 1
070800         UNTIL WS-K > LENGTH OF FUNCTION TRIM(WS-TOKEN)
070900             OR WS-FOUND.
071000     IF NOT WS-FOUND
071100         IF RT-JOUR-NAME (RT-JOURNAL-CNT) = SPACES
071200             MOVE FUNCTION TRIM(WS-TOKEN)
071300                 TO RT-JOUR-NAME (RT-JOURNAL-CNT)
071400         ELSE
071500             STRING FUNCTION TRIM (RT-JOUR-NAME (RT-JOURNAL-CNT))
071600                     ' ' FUNCTION TRIM(WS-TOKEN) DELIMITED BY SIZE
071700                 INTO RT-JOUR-NAME (RT-JOURNAL-CNT)
071800         END-IF
071900     END-IF.
072000     IF WS-SCAN-PTR > LENGTH OF WS-JOUR-NAME-BUILD
072100         MOVE 0 TO WS-SCAN-PTR
072200     END-IF.
072300*----------------------------------------------------------------
072400 2038-CHECK-DIGIT-CHAR.
072500*----------------------------------------------------------------
072600     IF WS-TOKEN (WS-K:1) IS NUMERIC
072700         MOVE 'Y' TO WS-FOUND-SW
072800     END-IF.
072900*----------------------------------------------------------------
073000 2040-FIND-PUBMED.
073100*----------------------------------------------------------------
073200     MOVE 'N' TO WS-FOUND-SW.
073300     PERFORM 2045-CHECK-SUBSECT-FOR-PUBMED
073400         VARYING WS-K FROM 1 BY 1
073500         UNTIL WS-K > WS-SUBSECT-CNT OR WS-FOUND.
073600*----------------------------------------------------------------
073700 2045-CHECK-SUBSECT-FOR-PUBMED.
073800*----------------------------------------------------------------
073900     IF WS-SUB-TAG (WS-K) = 'PUBMED'
074000         MOVE 'Y' TO WS-FOUND-SW
074100         MOVE WS-SUB-TEXT (WS-K) TO RT-JOUR-PMID (RT-JOURNAL-CNT)
074200         MOVE 'N' TO RT-JOUR-PMID-NULL-SW (RT-JOURNAL-CNT)
074300     END-IF.
074400*----------------------------------------------------------------
074500 2050-FIND-AND-SPLIT-AUTHORS.
074600*----------------------------------------------------------------
074700     MOVE 0 TO WS-JOUR-AUTH-CNT.
074800     MOVE 'N' TO WS-FOUND-SW.
074900     PERFORM 2055-CHECK-SUBSECT-FOR-AUTHORS
075000         VARYING WS-K FROM 1 BY 1
075100         UNTIL WS-K > WS-SUBSECT-CNT OR WS-FOUND.
075200     IF NOT WS-FOUND
075300         GO TO 2050-FIND-AND-SPLIT-AUTHORS-X
075400     END-IF.
075500     INSPECT WS-AUTH-RAW REPLACING ALL X'0A' BY SPACE.
075600*    COLLAPSE RUNS OF 2+ SPACES TO ONE, THEN FOLD THE
075700*    "<SPACE>and<SPACE>" JOINER INTO A COMMA SO A SINGLE
075800*    UNSTRING DELIMITED BY ',' REPRODUCES THE SPLIT ON
075900*    '(,|\s+and)\s+' - THIS SHOP'S COBOL HAS NO REGEX ENGINE.
076000     PERFORM 2056-COLLAPSE-SPACES-IN-AUTH-RAW.
076100*    INSPECT REPLACING OPERANDS MUST BE THE SAME LENGTH, SO THE
076200*    COMMA HERE IS PADDED OUT TO 5 BYTES TO MATCH ' AND ' - THE
076300*    EXTRA PAD SPACES COME OUT IN THE TRIM BELOW.
076400     INSPECT WS-AUTH-RAW REPLACING ALL ' and ' BY ',    '.
076500     MOVE 1 TO WS-SCAN-PTR.
076600     PERFORM 2059-TAKE-ONE-AUTHOR-TOKEN UNTIL WS-SCAN-PTR = 0.
076700 2050-FIND-AND-SPLIT-AUTHORS-X.
076800     EXIT.
076900*----------------------------------------------------------------
077000 2055-CHECK-SUBSECT-FOR-AUTHORS.
077100*----------------------------------------------------------------
077200     IF WS-SUB-TAG (WS-K) = 'AUTHORS'
077300         MOVE 'Y' TO WS-FOUND-SW
077400         MOVE WS-SUB-TEXT (WS-K) TO WS-AUTH-RAW
077500     END-IF.
077600*----------------------------------------------------------------
077700 2056-COLLAPSE-SPACES-IN-AUTH-RAW.
077800*----------------------------------------------------------------
077900*    INSPECT CAN ONLY REPLACE IN PLACE, NOT SHRINK A FIELD, SO A
078000*    RUN OF SPACES CAN'T BE COLLAPSED WITH REPLACING ALONE.
078100*    COPY THE FIELD BACK INTO ITSELF ONE BYTE AT A TIME INSTEAD,
078200*    DROPPING ANY SPACE THAT FOLLOWS ANOTHER SPACE.
078300     MOVE WS-AUTH-RAW TO WS-AUTH-RAW-HOLD.
078400     MOVE SPACES TO WS-AUTH-RAW.
078500     MOVE 0 TO WS-J.
078600     PERFORM 2056-COPY-ONE-CHAR
078700         VARYING WS-I FROM 1 BY 1
078800         UNTIL WS-I > LENGTH OF FUNCTION TRIM(WS-AUTH-RAW-HOLD).
078900*----------------------------------------------------------------
079000 2056-COPY-ONE-CHAR.
079100*----------------------------------------------------------------
079200     IF WS-I > 1
079300         AND WS-AUTH-RAW-HOLD (WS-I:1) = SPACE
079400         AND WS-AUTH-RAW-HOLD (WS-I - 1:1) = SPACE
079500         CONTINUE
079600     ELSE
079700         ADD 1 TO WS-J
079800         MOVE WS-AUTH-RAW-HOLD (WS-I:1) TO WS-AUTH-RAW (WS-J:1)
079900     END-IF.
080000*----------------------------------------------------------------
080100 2059-TAKE-ONE-AUTHOR-TOKEN.
080200*----------------------------------------------------------------
080300     MOVE SPACES TO WS-KEY-HOLD.
080400     UNSTRING WS-AUTH-RAW DELIMITED BY ','
080500         INTO WS-KEY-HOLD
080600         WITH POINTER WS-SCAN-PTR.
080700     MOVE FUNCTION TRIM(WS-KEY-HOLD) TO WS-KEY-HOLD.
080800     IF WS-KEY-HOLD NOT = SPACES
080900         ADD 1 TO WS-JOUR-AUTH-CNT
081000         MOVE WS-KEY-HOLD
081100             TO WS-JOUR-AUTHOR-NAME (WS-JOUR-AUTH-CNT)
081200     END-IF.
081300     IF WS-SCAN-PTR > LENGTH OF FUNCTION TRIM(WS-AUTH-RAW)
081400         MOVE 0 TO WS-SCAN-PTR
081500     END-IF.
081600*----------------------------------------------------------------
081700 2095-DEDUP-AUTHOR.
081800*----------------------------------------------------------------
081900*    APPEND THE JOURNAL AUTHOR AT WS-K TO THE RECORD-LEVEL LIST
082000*    ONLY IF NOT ALREADY PRESENT (CASE-SENSITIVE EXACT MATCH).
082100*----------------------------------------------------------------
082200     MOVE 'N' TO WS-FOUND-SW.
082300     PERFORM 2097-CHECK-EXISTING-AUTHOR
082400         VARYING WS-J FROM 1 BY 1
082500         UNTIL WS-J > RT-AUTHOR-CNT OR WS-FOUND.
082600     IF NOT WS-FOUND
082700         ADD 1 TO RT-AUTHOR-CNT
082800         MOVE WS-JOUR-AUTHOR-NAME (WS-K)
082900             TO RT-AUTHOR-NAME (RT-AUTHOR-CNT)
083000     END-IF.
083100*----------------------------------------------------------------
083200 2097-CHECK-EXISTING-AUTHOR.
083300*----------------------------------------------------------------
083400     IF RT-AUTHOR-NAME (WS-J) = WS-JOUR-AUTHOR-NAME (WS-K)
083500         MOVE 'Y' TO WS-FOUND-SW
083600     END-IF.
083700*================================================================
083800*    WALK THE FEATURES SECTION FEATURE BY FEATURE, BUILDING THE
083900*    DBXREF AND ANNOTATION ROWS OFF EACH FEATURE'S QUALIFIERS.
084000*================================================================
084100*----------------------------------------------------------------
084200 3000-PARSE-FEATURES-I.
084300*----------------------------------------------------------------
084400     MOVE 'N' TO WS-FOUND-SW.
084500     PERFORM 3005-CHECK-SECTION-FOR-FEATURES
084600         VARYING WS-I FROM 1 BY 1
084700         UNTIL WS-I > WS-SECTION-CNT OR WS-FOUND.
084800     PERFORM 3100-EXTRACT-DBXREFS.
084900     PERFORM 3300-DRAIN-ANNOTATIONS.
085000 3000-PARSE-FEATURES-F.
085100     EXIT.
085200*----------------------------------------------------------------
085300 3005-CHECK-SECTION-FOR-FEATURES.
085400*----------------------------------------------------------------
085500     IF WS-SECT-TAG (WS-I) = 'FEATURES'
085600         MOVE 'Y' TO WS-FOUND-SW
085700         PERFORM 3010-SCAN-FEATURE-LINES
085800     END-IF.
085900*----------------------------------------------------------------
086000 3010-SCAN-FEATURE-LINES.
086100*----------------------------------------------------------------
086200*    WALK THE FEATURES SECTION'S LINES WITH A MANUAL CURSOR -
086300*    A QUOTED ATTRIBUTE VALUE MAY SPAN SEVERAL PHYSICAL LINES.
086400*----------------------------------------------------------------
086500     MOVE 1 TO WS-SCAN-PTR.
086600     PERFORM 3015-SCAN-ONE-FEATURE-LINE UNTIL WS-SCAN-PTR = 0.
086700*----------------------------------------------------------------
086800 3015-SCAN-ONE-FEATURE-LINE.
086900*----------------------------------------------------------------
087000     MOVE SPACES TO WS-LINE-TEXT.
087100     UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY X'0A'
087200         INTO WS-LINE-TEXT
087300         WITH POINTER WS-SCAN-PTR.
087400     IF WS-LINE-TEXT (1:1) = '/'
087500         PERFORM 3020-PARSE-ATTRIBUTE-LINE
087600     END-IF.
087700     IF WS-SCAN-PTR > LENGTH OF WS-SECT-TEXT (WS-I)
087800         MOVE 0 TO WS-SCAN-PTR
087900     END-IF.
088000*----------------------------------------------------------------
088100 3020-PARSE-ATTRIBUTE-LINE.
088200*----------------------------------------------------------------
088300     MOVE 0 TO WS-EQUAL-POS.
088400     PERFORM 3025-CHECK-EQUALS-CHAR
088500         VARYING WS-K FROM 2 BY 1
088600         UNTIL WS-K > LENGTH OF FUNCTION TRIM(WS-LINE-TEXT)
088700             OR WS-EQUAL-POS > 0.
088800     IF WS-EQUAL-POS = 0
088900         GO TO 3020-PARSE-ATTRIBUTE-LINE-X
089000     END-IF.
089100     MOVE WS-LINE-TEXT (2:WS-EQUAL-POS - 2) TO WS-KEY-BUILD.
089200     MOVE WS-LINE-TEXT (WS-EQUAL-POS + 1:) TO WS-VALUE-BUILD.
089300     IF WS-VALUE-BUILD (1:1) = '"'
089400         PERFORM 3030-CONSUME-QUOTED-VALUE
089500     END-IF.
089600     PERFORM 3040-STRIP-QUOTES.
089700     PERFORM 3050-STORE-DISTINCT-FEATURE.
089800 3020-PARSE-ATTRIBUTE-LINE-X.
089900     EXIT.
090000*----------------------------------------------------------------
090100 3025-CHECK-EQUALS-CHAR.
090200*----------------------------------------------------------------
090300     IF WS-LINE-TEXT (WS-K:1) = '='
090400         MOVE WS-K TO WS-EQUAL-POS
090500     END-IF.
090600*----------------------------------------------------------------
090700 3030-CONSUME-QUOTED-VALUE.
090800*----------------------------------------------------------------
090900     IF LENGTH OF FUNCTION TRIM(WS-VALUE-BUILD) = 1
091000         MOVE SPACES TO WS-LINE-TEXT
091100         UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY X'0A'
091200             INTO WS-LINE-TEXT
091300             WITH POINTER WS-SCAN-PTR
091400         STRING FUNCTION TRIM(WS-VALUE-BUILD)
091500                 FUNCTION TRIM(WS-LINE-TEXT) DELIMITED BY SIZE
091600             INTO WS-VALUE-BUILD
091700     END-IF.
091800     MOVE 'N' TO WS-QUOTE-SW.
091900     PERFORM 3035-TAKE-ONE-CONTINUATION-LINE
092000         UNTIL WS-QUOTE-SW = 'Y'.
092100*----------------------------------------------------------------
092200 3035-TAKE-ONE-CONTINUATION-LINE.
092300*----------------------------------------------------------------
092400     MOVE LENGTH OF FUNCTION TRIM(WS-VALUE-BUILD) TO WS-J.
092500     IF WS-J > 1 AND WS-VALUE-BUILD (WS-J:1) = '"'
092600         MOVE 'Y' TO WS-QUOTE-SW
092700     ELSE
092800         IF WS-SCAN-PTR = 0
092900             MOVE 'Y' TO WS-QUOTE-SW
093000         ELSE
093100             MOVE SPACES TO WS-LINE-TEXT
093200             UNSTRING WS-SECT-TEXT (WS-I) DELIMITED BY X'0A'
093300                 INTO WS-LINE-TEXT
093400                 WITH POINTER WS-SCAN-PTR
093500             STRING FUNCTION TRIM(WS-VALUE-BUILD)
093600                     ' ' FUNCTION TRIM(WS-LINE-TEXT)
093700                         DELIMITED BY SIZE
093800                 INTO WS-VALUE-BUILD
093900             IF WS-SCAN-PTR > LENGTH OF WS-SECT-TEXT (WS-I)
094000                 MOVE 0 TO WS-SCAN-PTR
094100             END-IF
094200         END-IF
094300     END-IF.
094400*----------------------------------------------------------------
094500 3040-STRIP-QUOTES.
094600*----------------------------------------------------------------
094700     MOVE FUNCTION TRIM(WS-VALUE-BUILD) TO WS-VALUE-BUILD.
094800     MOVE LENGTH OF FUNCTION TRIM(WS-VALUE-BUILD) TO WS-J.
094900     IF WS-J > 1 AND WS-VALUE-BUILD (1:1) = '"'
095000             AND WS-VALUE-BUILD (WS-J:1) = '"'
095100         MOVE WS-VALUE-BUILD (2:WS-J - 2) TO WS-VALUE-BUILD
095200     END-IF.
095300*----------------------------------------------------------------
095400 3050-STORE-DISTINCT-FEATURE.
095500*----------------------------------------------------------------
095600     MOVE 'N' TO WS-FOUND-SW.
095700     PERFORM 3055-CHECK-EXISTING-FEATURE
095800         VARYING WS-K FROM 1 BY 1
095900         UNTIL WS-K > WS-FEAT-CNT OR WS-FOUND.
096000     IF NOT WS-FOUND AND WS-FEAT-CNT < 400
096100         ADD 1 TO WS-FEAT-CNT
096200         MOVE WS-KEY-BUILD TO WS-FEAT-TAG (WS-FEAT-CNT)
096300         MOVE WS-VALUE-BUILD TO WS-FEAT-VALUE (WS-FEAT-CNT)
096400     END-IF.
096500*----------------------------------------------------------------
096600 3055-CHECK-EXISTING-FEATURE.
096700*----------------------------------------------------------------
096800     IF WS-FEAT-TAG (WS-K) = WS-KEY-BUILD AND
096900             WS-FEAT-VALUE (WS-K) = WS-VALUE-BUILD
097000         MOVE 'Y' TO WS-FOUND-SW
097100     END-IF.
097200*----------------------------------------------------------------
097300 3100-EXTRACT-DBXREFS.
097400*----------------------------------------------------------------
097500     PERFORM 3105-CHECK-FEATURE-FOR-DBXREF
097600         VARYING WS-K FROM 1 BY 1
097700         UNTIL WS-K > WS-FEAT-CNT.
097800*----------------------------------------------------------------
097900 3105-CHECK-FEATURE-FOR-DBXREF.
098000*----------------------------------------------------------------
098100     IF WS-FEAT-TAG (WS-K) = 'db_xref'
098200         PERFORM 3200-SPLIT-DBXREF
098300     END-IF.
098400*----------------------------------------------------------------
098500 3200-SPLIT-DBXREF.
098600*----------------------------------------------------------------
098700     MOVE 0 TO WS-I.
098800     MOVE 0 TO WS-SP-PTR.
098900     PERFORM 3205-CHECK-COLON-CHAR
099000         VARYING WS-J FROM 1 BY 1
099100         UNTIL WS-J > LENGTH OF FUNCTION TRIM
099200             (WS-FEAT-VALUE (WS-K)).
099300     EVALUATE WS-I
099400         WHEN 0
099500             ADD 1 TO RT-DBXREF-CNT
099600             MOVE WS-FEAT-VALUE (WS-K)
099700                 TO RT-DBX-NAME (RT-DBXREF-CNT)
099800             MOVE SPACES TO RT-DBX-ID (RT-DBXREF-CNT)
099900             MOVE 'Y' TO RT-DBX-ID-NULL-SW (RT-DBXREF-CNT)
100000         WHEN 1
100100             ADD 1 TO RT-DBXREF-CNT
100200             MOVE WS-FEAT-VALUE (WS-K) (1:WS-SP-PTR - 1)
100300                 TO RT-DBX-NAME (RT-DBXREF-CNT)
100400             MOVE WS-FEAT-VALUE (WS-K) (WS-SP-PTR + 1:)
100500                 TO RT-DBX-ID (RT-DBXREF-CNT)
100600             MOVE 'N' TO RT-DBX-ID-NULL-SW (RT-DBXREF-CNT)
100700         WHEN OTHER
100800             CONTINUE
100900     END-EVALUATE.
101000*----------------------------------------------------------------
101100 3205-CHECK-COLON-CHAR.
101200*----------------------------------------------------------------
101300     IF WS-FEAT-VALUE (WS-K) (WS-J:1) = ':'
101400         ADD 1 TO WS-I
101500         MOVE WS-J TO WS-SP-PTR
101600     END-IF.
101700*----------------------------------------------------------------
101800 3300-DRAIN-ANNOTATIONS.
101900*----------------------------------------------------------------
102000     PERFORM 3305-CHECK-FEATURE-FOR-ANNOTATION
102100         VARYING WS-K FROM 1 BY 1
102200         UNTIL WS-K > WS-FEAT-CNT.
102300*----------------------------------------------------------------
102400 3305-CHECK-FEATURE-FOR-ANNOTATION.
102500*----------------------------------------------------------------
102600     IF WS-FEAT-TAG (WS-K) NOT = 'db_xref' AND RT-ANNOT-CNT < 400
102700         ADD 1 TO RT-ANNOT-CNT
102800         MOVE WS-FEAT-TAG (WS-K) TO RT-ANNOT-TAG (RT-ANNOT-CNT)
102900         MOVE WS-FEAT-VALUE (WS-K) TO RT-ANNOT-VALUE
103000             (RT-ANNOT-CNT)
103100     END-IF.
