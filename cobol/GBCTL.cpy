000100*================================================================*
000200* COPYBOOK:  GBCTL
000300* PURPOSE:   SMALL SHOP-STANDARD CONTROL BLOCK CARRIED BY EVERY
000400*            EXTRACT-JOB PROGRAM IN THIS FAMILY - TODAY'S DATE
000500*            BROKEN OUT FOR THE END-OF-JOB SUMMARY LINE, PLUS
000600*            THE RUN COUNTERS THEMSELVES.  REPLACES THE OLD
000700*            PRINTCTL MEMBER (THIS JOB PRINTS NO REPORT, SO THE
000800*            PAGE/LINE FIELDS PRINTCTL CARRIED ARE DROPPED).
000900*
001000* MAINTENANCE LOG
001100* DATE      INIT  REQ#     DESCRIPTION
001200* --------- ----  -------  ------------------------------------
001300* 03/14/94  RKL   EX-0091  ORIGINAL - SPLIT OUT OF GBEXTR WHEN
001400*                          GBPARSE WAS ADDED, SO BOTH COULD
001500*                          SHARE ONE COPY OF THE RUN COUNTERS.
001600*================================================================*
001700 01  GB-CONTROL-BLOCK.
001800     05  GC-RUN-DATE.
001900         10  GC-RUN-YEAR              PIC 9(04).
002000         10  GC-RUN-MONTH             PIC 9(02).
002100         10  GC-RUN-DAY               PIC 9(02).
002200     05  FILLER                       PIC X(08) VALUE SPACES.
002300     05  GC-RECORDS-READ              PIC S9(09) COMP VALUE 0.
002400     05  GC-RECORDS-ABORTED           PIC S9(09) COMP VALUE 0.
002500     05  GC-ROWS-BASIC                PIC S9(09) COMP VALUE 0.
002600     05  GC-ROWS-KEYWORD              PIC S9(09) COMP VALUE 0.
002700     05  GC-ROWS-DBXREF               PIC S9(09) COMP VALUE 0.
002800     05  GC-ROWS-JOURNAL              PIC S9(09) COMP VALUE 0.
002900     05  GC-ROWS-AUTHOR               PIC S9(09) COMP VALUE 0.
003000     05  GC-ROWS-ANNOTATION           PIC S9(09) COMP VALUE 0.
003100     05  FILLER                       PIC X(12) VALUE SPACES.
