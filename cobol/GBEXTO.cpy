000100*================================================================*
000200* COPYBOOK:  GBEXTO
000300* PURPOSE:   EDITED OUTPUT-LINE LAYOUTS FOR THE SIX TAB-
000400*            DELIMITED EXTRACT FILES WRITTEN BY GBEXTR.  EACH
000500*            GROUP IS BUILT IN WORKING-STORAGE, THEN MOVED TO
000600*            THE MATCHING FD RECORD AND WRITTEN.
000700*
000800* MAINTENANCE LOG
000900* DATE      INIT  REQ#     DESCRIPTION
001000* --------- ----  -------  ------------------------------------
001100* 03/14/94  RKL   EX-0091  ORIGINAL SIX LAYOUTS.
001200* 09/09/98  RKL   EX-0201  Y2K - WO-YEAR WIDENED TO 9(04).
001300*================================================================*
001400*----------------------------------------------------------------
001500*    BASIC.TXT - ONE ROW PER GENBANK RECORD.
001600*----------------------------------------------------------------
001700 01  WO-BASIC-LINE.
001800     05  WO-BAS-PARTKEY               PIC 9(03).
001900     05  WO-BAS-TAB1                  PIC X(01) VALUE X'09'.
002000     05  WO-BAS-LOCUS                 PIC X(16).
002100     05  WO-BAS-TAB2                  PIC X(01) VALUE X'09'.
002200     05  WO-BAS-YEAR                  PIC X(04).
002300     05  WO-BAS-TAB3                  PIC X(01) VALUE X'09'.
002400     05  WO-BAS-MONTH                 PIC X(02).
002500     05  WO-BAS-TAB4                  PIC X(01) VALUE X'09'.
002600     05  WO-BAS-VERSION               PIC X(10).
002700     05  WO-BAS-TAB5                  PIC X(01) VALUE X'09'.
002800     05  WO-BAS-GI-NUMBER             PIC X(15).
002900     05  WO-BAS-TAB6                  PIC X(01) VALUE X'09'.
003000     05  WO-BAS-DEFINITION            PIC X(500).
003100     05  FILLER                       PIC X(46) VALUE SPACES.
003200*----------------------------------------------------------------
003300*    KEYWORDS.TXT - ONE ROW PER KEYWORD.
003400*----------------------------------------------------------------
003500 01  WO-KEYWORD-LINE.
003600     05  WO-KEY-PARTKEY               PIC 9(03).
003700     05  WO-KEY-TAB1                  PIC X(01) VALUE X'09'.
003800     05  WO-KEY-LOCUS                 PIC X(16).
003900     05  WO-KEY-TAB2                  PIC X(01) VALUE X'09'.
004000     05  WO-KEY-KEYWORD               PIC X(80).
004100     05  FILLER                       PIC X(19) VALUE SPACES.
004200*----------------------------------------------------------------
004300*    DBXREFS.TXT - ONE ROW PER DB_XREF VALUE.
004400*----------------------------------------------------------------
004500 01  WO-DBXREF-LINE.
004600     05  WO-DBX-PARTKEY               PIC 9(03).
004700     05  WO-DBX-TAB1                  PIC X(01) VALUE X'09'.
004800     05  WO-DBX-LOCUS                 PIC X(16).
004900     05  WO-DBX-TAB2                  PIC X(01) VALUE X'09'.
005000     05  WO-DBX-NAME                  PIC X(30).
005100     05  WO-DBX-TAB3                  PIC X(01) VALUE X'09'.
005200     05  WO-DBX-ID                    PIC X(30).
005300     05  FILLER                       PIC X(18) VALUE SPACES.
005400*----------------------------------------------------------------
005500*    JOURNALS.TXT - ONE ROW PER REFERENCE/JOURNAL BLOCK.
005600*----------------------------------------------------------------
005700 01  WO-JOURNAL-LINE.
005800     05  WO-JRN-PARTKEY               PIC 9(03).
005900     05  WO-JRN-TAB1                  PIC X(01) VALUE X'09'.
006000     05  WO-JRN-LOCUS                 PIC X(16).
006100     05  WO-JRN-TAB2                  PIC X(01) VALUE X'09'.
006200     05  WO-JRN-NAME                  PIC X(80).
006300     05  WO-JRN-TAB3                  PIC X(01) VALUE X'09'.
006400     05  WO-JRN-CITATION              PIC X(300).
006500     05  WO-JRN-TAB4                  PIC X(01) VALUE X'09'.
006600     05  WO-JRN-PMID                  PIC X(10).
006700     05  FILLER                       PIC X(39) VALUE SPACES.
006800*----------------------------------------------------------------
006900*    AUTHORS.TXT - ONE ROW PER DISTINCT AUTHOR.
007000*----------------------------------------------------------------
007100 01  WO-AUTHOR-LINE.
007200     05  WO-AUT-PARTKEY               PIC 9(03).
007300     05  WO-AUT-TAB1                  PIC X(01) VALUE X'09'.
007400     05  WO-AUT-LOCUS                 PIC X(16).
007500     05  WO-AUT-TAB2                  PIC X(01) VALUE X'09'.
007600     05  WO-AUT-AUTHOR                PIC X(80).
007700     05  FILLER                       PIC X(19) VALUE SPACES.
007800*----------------------------------------------------------------
007900*    ANNOTATIONS.TXT - ONE ROW PER SURVIVING FEATURE-TAG VALUE.
008000*----------------------------------------------------------------
008100 01  WO-ANNOT-LINE.
008200     05  WO-ANN-PARTKEY               PIC 9(03).
008300     05  WO-ANN-TAB1                  PIC X(01) VALUE X'09'.
008400     05  WO-ANN-LOCUS                 PIC X(16).
008500     05  WO-ANN-TAB2                  PIC X(01) VALUE X'09'.
008600     05  WO-ANN-TAG                   PIC X(30).
008700     05  WO-ANN-TAB3                  PIC X(01) VALUE X'09'.
008800     05  WO-ANN-INDEXED-VALUE         PIC X(100).
008900     05  WO-ANN-TAB4                  PIC X(01) VALUE X'09'.
009000     05  WO-ANN-VALUE                 PIC X(2000).
009100     05  FILLER                       PIC X(19) VALUE SPACES.
