000100*================================================================*
000200* COPYBOOK:  GBRECT
000300* PURPOSE:   LINKAGE TABLE PASSED BETWEEN GBEXTR (DRIVER) AND
000400*            GBPARSE (RECORD/JOURNAL/DBXREF PARSER).  ONE
000500*            OCCURRENCE OF THIS GROUP HOLDS EVERYTHING PARSED
000600*            OUT OF A SINGLE GENBANK LOCUS RECORD.
000700*
000800* MAINTENANCE LOG
000900* DATE      INIT  REQ#     DESCRIPTION
001000* --------- ----  -------  ------------------------------------
001100* 03/14/94  RKL   EX-0091  ORIGINAL LAYOUT - BASIC/KEYWORD/
001200*                          JOURNAL/AUTHOR/DBXREF/ANNOTATION
001300*                          TABLES SIZED FOR NIH FEATURE TABLE
001400*                          EXTRACT JOB.
001500* 11/02/96  DQT   EX-0145  RAISED RT-ANNOT TABLE FROM 200 TO
001600*                          400 OCCURRENCES - BACTERIAL RECORDS
001700*                          WERE TRUNCATING FEATURE TAGS.
001800* 09/09/98  RKL   EX-0201  Y2K - RT-YEAR WIDENED TO 9(04),
001900*                          REMOVED 2-DIGIT CENTURY ASSUMPTION.
002000* 05/21/03  EAK   EX-0266  ADDED RT-GI-NUMBER-NULL-SW AND
002100*                          RT-VERSION-NULL-SW FOR THE \N MARKER
002200*                          LOGIC IN GBEXTR.
002300*================================================================*
002400 01  GB-RECORD-TABLE.
002500*---------------------------------------------------------------*
002600*    REQUIRED FIELDS - ABORT THE RUN IF EITHER IS MISSING.
002700*---------------------------------------------------------------*
002800     05  RT-ABORT-SW                 PIC X(01) VALUE 'N'.
002900         88  RT-ABORT-RECORD                    VALUE 'Y'.
003000     05  RT-ABORT-REASON              PIC X(40) VALUE SPACES.
003100*---------------------------------------------------------------*
003200*    BASIC RECORD FIELDS (basic.txt)
003300*---------------------------------------------------------------*
003400     05  RT-LOCUS                     PIC X(16) VALUE SPACES.
003500     05  RT-PARTITION-KEY             PIC 9(03) VALUE 0.
003600     05  RT-LOCUS-DATE.
003700         10  RT-DAY                   PIC 9(02) VALUE 0.
003800         10  RT-MONTH-ABBR            PIC X(03) VALUE SPACES.
003900         10  RT-YEAR                  PIC 9(04) VALUE 0.
004000         10  FILLER                   PIC X(07) VALUE SPACES.
004100     05  RT-MONTH                     PIC 9(02) VALUE 0.
004200     05  RT-DEFINITION                PIC X(500) VALUE SPACES.
004300     05  RT-VERSION                   PIC X(10) VALUE SPACES.
004400     05  RT-VERSION-NULL-SW           PIC X(01) VALUE 'Y'.
004500         88  RT-VERSION-IS-NULL                 VALUE 'Y'.
004600     05  RT-GI-NUMBER                 PIC X(15) VALUE SPACES.
004700     05  RT-GI-NUMBER-NULL-SW         PIC X(01) VALUE 'Y'.
004800         88  RT-GI-NUMBER-IS-NULL               VALUE 'Y'.
004900*---------------------------------------------------------------*
005000*    KEYWORDS TABLE (keywords.txt) - SEMICOLON SPLIT OF THE
005100*    KEYWORDS SECTION, BLANK TOKENS DROPPED.
005200*---------------------------------------------------------------*
005300     05  RT-KEYWORD-CNT               PIC S9(04) COMP VALUE 0.
005400     05  RT-KEYWORDS OCCURS 0 TO 60 TIMES
005500             DEPENDING ON RT-KEYWORD-CNT.
005600         10  RT-KEYWORD-TEXT          PIC X(80) VALUE SPACES.
005700*---------------------------------------------------------------*
005800*    JOURNALS TABLE (journals.txt) - ONE PER REFERENCE BLOCK
005900*    THAT CARRIES A JOURNAL SUB-TAG.  PER-JOURNAL AUTHOR LISTS
006000*    ARE CONSUMED ENTIRELY INSIDE GBPARSE AND FOLDED INTO THE
006100*    RECORD-LEVEL RT-AUTHORS TABLE BELOW - THEY DO NOT CROSS
006200*    THIS LINKAGE BOUNDARY A SECOND TIME.
006300*---------------------------------------------------------------*
006400     05  RT-JOURNAL-CNT               PIC S9(04) COMP VALUE 0.
006500     05  RT-JOURNALS OCCURS 0 TO 60 TIMES
006600             DEPENDING ON RT-JOURNAL-CNT.
006700         10  RT-JOUR-NAME             PIC X(80) VALUE SPACES.
006800         10  RT-JOUR-CITATION         PIC X(300) VALUE SPACES.
006900         10  RT-JOUR-PMID             PIC X(10) VALUE SPACES.
007000         10  RT-JOUR-PMID-NULL-SW     PIC X(01) VALUE 'Y'.
007100             88  RT-JOUR-PMID-IS-NULL           VALUE 'Y'.
007200         10  FILLER                   PIC X(04) VALUE SPACES.
007300*---------------------------------------------------------------*
007400*    RECORD-LEVEL AUTHORS TABLE (authors.txt) - DE-DUPED UNION
007500*    OF ALL JOURNALS' AUTHOR LISTS, FIRST-SEEN ORDER.
007600*---------------------------------------------------------------*
007700     05  RT-AUTHOR-CNT                PIC S9(04) COMP VALUE 0.
007800     05  RT-AUTHORS OCCURS 0 TO 150 TIMES
007900             DEPENDING ON RT-AUTHOR-CNT.
008000         10  RT-AUTHOR-NAME           PIC X(80) VALUE SPACES.
008100*---------------------------------------------------------------*
008200*    DBXREFS TABLE (dbxrefs.txt) - SPLIT OF THE db_xref FEATURE
008300*    VALUES, EXTRACTED BEFORE THE ANNOTATION TABLE IS BUILT.
008400*---------------------------------------------------------------*
008500     05  RT-DBXREF-CNT                PIC S9(04) COMP VALUE 0.
008600     05  RT-DBXREFS OCCURS 0 TO 150 TIMES
008700             DEPENDING ON RT-DBXREF-CNT.
008800         10  RT-DBX-NAME              PIC X(30) VALUE SPACES.
008900         10  RT-DBX-ID                PIC X(30) VALUE SPACES.
009000         10  RT-DBX-ID-NULL-SW        PIC X(01) VALUE 'Y'.
009100             88  RT-DBX-ID-IS-NULL              VALUE 'Y'.
009200         10  FILLER                   PIC X(04) VALUE SPACES.
009300*---------------------------------------------------------------*
009400*    ANNOTATIONS TABLE (annotations.txt) - ALL REMAINING
009500*    FEATURE-TAG VALUES ONCE db_xref HAS BEEN REMOVED.
009600*---------------------------------------------------------------*
009700     05  RT-ANNOT-CNT                 PIC S9(04) COMP VALUE 0.
009800     05  RT-ANNOTATIONS OCCURS 0 TO 400 TIMES
009900             DEPENDING ON RT-ANNOT-CNT.
010000         10  RT-ANNOT-TAG             PIC X(30) VALUE SPACES.
010100         10  RT-ANNOT-VALUE           PIC X(2000) VALUE SPACES.
