000100*================================================================*
000200* PROGRAM NAME:    GBEXTR
000300* ORIGINAL AUTHOR: R. K. LINDQUIST
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR            MAINTENANCE REQUIREMENT
000700* --------- ---------------   --------------------------------
000800* 03/14/94  R K LINDQUIST     CREATED FOR NIH FEATURE TABLE
000900*                             EXTRACT JOB (REQ EX-0091).  DRIVES
001000*                             GBPARSE, WRITES SIX FLAT EXTRACTS.
001100* 06/30/95  R K LINDQUIST     REQ EX-0103 - ADDED THE VARIATION/
001200*                             TRANSLATE SKIP LOGIC, FEATURE TABLE
001300*                             WAS PULLING IN TRANSLATED-PROTEIN
001400*                             JUNK LINES.
001500* 11/02/96  D QUINTERO        REQ EX-0145 - SEE GBRECT.
001600* 09/09/98  R K LINDQUIST     REQ EX-0201 - Y2K - GC-RUN-YEAR NOW
001700*                             4 DIGITS, SEE GBCTL.
001800* 05/21/03  E ACKERMAN        REQ EX-0266 - \N NULL MARKER ON THE
001900*                             OPTIONAL COLUMNS, SEE 4000 SECTION.
002000* 08/10/26  J MERCER          REQ EX-0319 - RESTRUCTURE AROUND
002100*                             THE NEW GBPARSE SUBPROGRAM.
002200* 08/10/26  J MERCER          REQ EX-0320 - PULLED EVERY LOOP
002300*                             BODY OUT TO ITS OWN PARAGRAPH PER
002400*                             SHOP STANDARD - NO MORE INLINE
002500*                             PERFORM/END-PERFORM.
002600* 08/10/26  J MERCER          REQ EX-0321 - 2400/2500 WERE
002700*                             CLEARING VARIATION/TRANSLATE ON THE
002800*                             NEXT FEATURE-KEY LINE INSTEAD OF ON
002900*                             THE ACTUAL /DB_XREF= OR CLOSING-
003000*                             QUOTE LINE - WAS EATING THE DB_XREF
003100*                             UNDER VARIATION FEATURES AND WHOLE
003200*                             FEATURES AFTER A TRANSLATION BLOCK.
003300*                             FIXED TO TEST FOR THE LITERAL.
003400* 08/10/26  J MERCER          REQ EX-0322 - 2300-TEST-BLOCK-END
003500*                             NEVER TURNED OFF THE USEFUL-BLOCK
003600*                             SWITCH ON ORIGIN, AND NEVER TESTED
003700*                             FOR CONTIG AT ALL - THE ENTIRE
003800*                             SEQUENCE/CONTIG BLOCK WAS FALLING
003900*                             THROUGH TO GBFILT UNFILTERED.  ADDED
004000*                             THE ORIGIN/CONTIG TEST AHEAD OF THE
004100*                             WRITE DECISION.
004200* 08/10/26  J MERCER          REQ EX-0323 - PULLED WS-I/WS-J OUT
004300*                             OF WS-MISC-FIELDS TO STANDALONE 77-
004400*                             LEVEL ITEMS PER SHOP STANDARD FOR
004500*                             SCRATCH SUBSCRIPTS, AND CHANGED THE
004600*                             3000-SPLIT-I CALL TO A PERFORM ...
004700*                             THRU RANGE.
004800* 08/10/26  J MERCER          REQ EX-0325 - SECTION BANNERS WERE
004900*                             QUOTING THE JOB-REQUEST PAPERWORK'S
005000*                             OWN NUMBERING SCHEME WORD FOR WORD.
005100*                             REWORDED EVERY ONE TO SAY WHAT THE
005200*                             CODE DOES AND TAGGED EACH TO A REQ
005300*                             NUMBER LIKE THE REST OF THIS LOG.
005400*================================================================*
005500 IDENTIFICATION DIVISION.
005600 PROGRAM-ID.    GBEXTR.
005700 AUTHOR.        R K LINDQUIST.
005800 INSTALLATION.  IBM CLASS - GENBANK EXTRACT UNIT.
005900 DATE-WRITTEN.  03/14/94.
006000 DATE-COMPILED.
006100 SECURITY.      NON-CONFIDENTIAL.
006200*================================================================*
006300 ENVIRONMENT DIVISION.
006400*----------------------------------------------------------------
006500 CONFIGURATION SECTION.
006600*----------------------------------------------------------------
006700 SOURCE-COMPUTER. IBM-3096.
006800 OBJECT-COMPUTER. IBM-3096.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 IS GB-SUMMARY-ONLY-SWITCH.
007200*----------------------------------------------------------------
007300 INPUT-OUTPUT SECTION.
007400*----------------------------------------------------------------
007500 FILE-CONTROL.
007600     SELECT GB-INPUT-FILE   ASSIGN TO DDGBIN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-GBIN-STATUS.
007900     SELECT GB-FILTER-FILE  ASSIGN TO DDFILT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-FILT-STATUS.
008200     SELECT GB-BASIC-FILE   ASSIGN TO DDBASIC
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WS-BASIC-STATUS.
008500     SELECT GB-KEYWORD-FILE ASSIGN TO DDKEYWD
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-KEYWD-STATUS.
008800     SELECT GB-DBXREF-FILE  ASSIGN TO DDDBXRF
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-DBXRF-STATUS.
009100     SELECT GB-JOURNAL-FILE ASSIGN TO DDJOURN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-JOURN-STATUS.
009400     SELECT GB-AUTHOR-FILE  ASSIGN TO DDAUTHR
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-AUTHR-STATUS.
009700     SELECT GB-ANNOT-FILE   ASSIGN TO DDANNOT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-ANNOT-STATUS.
010000*================================================================*
010100 DATA DIVISION.
010200*----------------------------------------------------------------
010300 FILE SECTION.
010400*----------------------------------------------------------------
010500 FD  GB-INPUT-FILE
010600     RECORDING MODE IS F.
010700 01  GB-INPUT-RECORD                     PIC X(132).
010800*
010900 FD  GB-FILTER-FILE
011000     RECORDING MODE IS F.
011100 01  GB-FILTER-RECORD                    PIC X(132).
011200*
011300 FD  GB-BASIC-FILE
011400     RECORDING MODE IS F.
011500 01  FD-BASIC-RECORD                     PIC X(600).
011600*
011700 FD  GB-KEYWORD-FILE
011800     RECORDING MODE IS F.
011900 01  FD-KEYWORD-RECORD                   PIC X(120).
012000*
012100 FD  GB-DBXREF-FILE
012200     RECORDING MODE IS F.
012300 01  FD-DBXREF-RECORD                    PIC X(100).
012400*
012500 FD  GB-JOURNAL-FILE
012600     RECORDING MODE IS F.
012700 01  FD-JOURNAL-RECORD                   PIC X(450).
012800*
012900 FD  GB-AUTHOR-FILE
013000     RECORDING MODE IS F.
013100 01  FD-AUTHOR-RECORD                    PIC X(120).
013200*
013300 FD  GB-ANNOT-FILE
013400     RECORDING MODE IS F.
013500 01  FD-ANNOT-RECORD                     PIC X(2700).
013600*----------------------------------------------------------------
013700 WORKING-STORAGE SECTION.
013800*----------------------------------------------------------------
013900 01  WS-FILE-STATUSES.
014000     05  WS-GBIN-STATUS                  PIC X(02) VALUE SPACES.
014100         88  WS-GBIN-EOF                          VALUE '10'.
014200     05  WS-FILT-STATUS                  PIC X(02) VALUE SPACES.
014300         88  WS-FILT-EOF                          VALUE '10'.
014400     05  WS-BASIC-STATUS                 PIC X(02) VALUE SPACES.
014500     05  WS-KEYWD-STATUS                 PIC X(02) VALUE SPACES.
014600     05  WS-DBXRF-STATUS                 PIC X(02) VALUE SPACES.
014700     05  WS-JOURN-STATUS                 PIC X(02) VALUE SPACES.
014800     05  WS-AUTHR-STATUS                 PIC X(02) VALUE SPACES.
014900     05  WS-ANNOT-STATUS                 PIC X(02) VALUE SPACES.
015000     05  FILLER                          PIC X(04) VALUE SPACES.
015100*----------------------------------------------------------------
015200*    PRE-FILTER STATE MACHINE WORK AREA - REQ EX-0188.
015300*----------------------------------------------------------------
015400 01  WS-PREFILTER-SWITCHES.
015500     05  WS-IN-USEFUL-BLOCK-SW           PIC X(01) VALUE 'N'.
015600         88  WS-IN-USEFUL-BLOCK                    VALUE 'Y'.
015700     05  WS-IN-VARIATION-SW              PIC X(01) VALUE 'N'.
015800         88  WS-IN-VARIATION                       VALUE 'Y'.
015900     05  WS-IN-TRANSLATE-SW              PIC X(01) VALUE 'N'.
016000         88  WS-IN-TRANSLATE                       VALUE 'Y'.
016100     05  FILLER                          PIC X(04) VALUE SPACES.
016200*----------------------------------------------------------------
016300*    INPUT-LINE PREFIX-TEST OVERLAYS - THREE ALTERNATE VIEWS OF
016400*    THE SAME 132-BYTE BUFFER, EACH SIZED TO THE TAG/KEY WIDTH
016500*    BEING TESTED.  CHEAPER THAN A STRING OF REFERENCE-MODIFIED
016600*    SUBSTRING COMPARES.
016700*----------------------------------------------------------------
016800 01  WS-INPUT-LINE                       PIC X(132) VALUE SPACES.
016900 01  WS-INPUT-LINE-5 REDEFINES WS-INPUT-LINE.
017000     05  WS-IL5-TAG                      PIC X(05).
017100     05  FILLER                          PIC X(127).
017200 01  WS-INPUT-LINE-6 REDEFINES WS-INPUT-LINE.
017300     05  WS-IL6-TAG                      PIC X(06).
017400     05  FILLER                          PIC X(126).
017500 01  WS-INPUT-LINE-FEATURE REDEFINES WS-INPUT-LINE.
017600     05  FILLER                          PIC X(05).
017700     05  WS-ILF-KEY-AREA                 PIC X(15).
017800     05  FILLER                          PIC X(112).
017900*----------------------------------------------------------------
018000*    RECORD-SPLITTER WORK AREA - LINES OF THE CURRENT RECORD ARE
018100*    BUFFERED HERE, THEN HANDED TO GBPARSE AS ONE UNIT VIA THE
018200*    LINKAGE SECTION BELOW.
018300*----------------------------------------------------------------
018400 01  WS-CURRENT-RECORD-LINES.
018500     05  WS-CR-LINE-CNT                  PIC S9(04) COMP VALUE 0.
018600     05  WS-CR-LINE OCCURS 0 TO 2000 TIMES
018700             DEPENDING ON WS-CR-LINE-CNT
018800             PIC X(132).
018900 01  WS-HAVE-PENDING-RECORD-SW           PIC X(01) VALUE 'N'.
019000     88  WS-HAVE-PENDING-RECORD                    VALUE 'Y'.
019100*----------------------------------------------------------------
019200*    MISC WORK FIELDS - ALL SUBSCRIPTS/COUNTERS IN COMP.
019300*----------------------------------------------------------------
019400 01  WS-MISC-FIELDS.
019500     05  WS-EOF-SW                       PIC X(01) VALUE 'N'.
019600         88  WS-GBIN-AT-EOF                        VALUE 'Y'.
019700     05  FILLER                          PIC X(07) VALUE SPACES.
019800*----------------------------------------------------------------
019900*    STANDALONE SCRATCH SUBSCRIPTS - 77-LEVEL PER SHOP STANDARD,
020000*    NOT PART OF ANY GROUP, SHARED ACROSS THE OUTPUT-BUILDER
020100*    LOOPS (WS-I) AND THE PRE-FILTER LINE SCANS (WS-J).
020200*----------------------------------------------------------------
020300 77  WS-I                                PIC S9(04) COMP VALUE 0.
020400 77  WS-J                                PIC S9(04) COMP VALUE 0.
020500*----------------------------------------------------------------
020600*    OUTPUT LINE LAYOUTS, CONTROL BLOCK, AND THE SHARED RECORD
020700*    TABLE EXCHANGED WITH GBPARSE.
020800*----------------------------------------------------------------
020900 COPY GBEXTO.
021000 COPY GBCTL.
021100 COPY GBRECT.
021200*================================================================*
021300 PROCEDURE DIVISION.
021400*----------------------------------------------------------------
021500 0000-MAIN-PARAGRAPH.
021600*----------------------------------------------------------------
021700     PERFORM 1000-INITIALIZE-I.
021800     PERFORM 2000-PREFILTER-I.
021900     PERFORM 3000-SPLIT-I THRU 3000-SPLIT-F.
022000     PERFORM 8000-CLOSE-FILES.
022100     PERFORM 9000-END-OF-JOB-SUMMARY.
022200     STOP RUN.
022300*----------------------------------------------------------------
022400 1000-INITIALIZE-I.
022500*----------------------------------------------------------------
022600     MOVE FUNCTION CURRENT-DATE (1:4) TO GC-RUN-YEAR.
022700     MOVE FUNCTION CURRENT-DATE (5:2) TO GC-RUN-MONTH.
022800     MOVE FUNCTION CURRENT-DATE (7:2) TO GC-RUN-DAY.
022900     OPEN INPUT  GB-INPUT-FILE.
023000     OPEN OUTPUT GB-FILTER-FILE.
023100     OPEN OUTPUT GB-BASIC-FILE
023200                 GB-KEYWORD-FILE
023300                 GB-DBXREF-FILE
023400                 GB-JOURNAL-FILE
023500                 GB-AUTHOR-FILE
023600                 GB-ANNOT-FILE.
023700 1000-INITIALIZE-F.
023800     EXIT.
023900*================================================================
024000*    REQ EX-0188 - FEATURE-TABLE PRE-FILTER.  COPIES ONLY THE
024100*    LOCUS..FEATURES/ORIGIN MATERIAL WE ACTUALLY NEED INTO THE
024200*    INTERMEDIATE GBFILT FILE, DROPPING VARIATION SUB-BLOCKS AND
024300*    TRANSLATED-PROTEIN CONTINUATION LINES SO THE HEAVY BULK
024400*    SEQUENCE/ANNOTATION DATA NEVER HITS THE SPLITTER BELOW.
024500*================================================================*
024600*----------------------------------------------------------------
024700 2000-PREFILTER-I.
024800*----------------------------------------------------------------
024900     PERFORM 2100-READ-GBIN.
025000     PERFORM 2150-PREFILTER-ONE-LINE UNTIL WS-GBIN-AT-EOF.
025100 2000-PREFILTER-F.
025200     EXIT.
025300*----------------------------------------------------------------
025400 2150-PREFILTER-ONE-LINE.
025500*----------------------------------------------------------------
025600     PERFORM 2200-TEST-BLOCK-START.
025700     PERFORM 2300-TEST-BLOCK-END.
025800     PERFORM 2400-TEST-VARIATION.
025900     PERFORM 2500-TEST-TRANSLATE.
026000     PERFORM 2600-WRITE-IF-USEFUL.
026100     PERFORM 2100-READ-GBIN.
026200*----------------------------------------------------------------
026300 2100-READ-GBIN.
026400*----------------------------------------------------------------
026500     READ GB-INPUT-FILE INTO WS-INPUT-LINE
026600         AT END
026700             MOVE 'Y' TO WS-EOF-SW
026800     END-READ.
026900*----------------------------------------------------------------
027000 2200-TEST-BLOCK-START.
027100*----------------------------------------------------------------
027200     IF WS-IL5-TAG = 'LOCUS'
027300         MOVE 'Y' TO WS-IN-USEFUL-BLOCK-SW
027400     END-IF.
027500*----------------------------------------------------------------
027600 2300-TEST-BLOCK-END.
027700*----------------------------------------------------------------
027800*    ORIGIN STARTS THE RAW-SEQUENCE BLOCK AND CONTIG STARTS A
027900*    CONTIG-ASSEMBLY LINE IN PLACE OF A SEQUENCE - EITHER ONE
028000*    ENDS THE USEFUL DATA BLOCK STARTED BY LOCUS.  MUST RUN
028100*    AHEAD OF 2600-WRITE-IF-USEFUL OR THE ORIGIN/CONTIG LINE
028200*    AND EVERYTHING AFTER IT WRITES STRAIGHT THROUGH.
028300     IF WS-IL6-TAG = 'ORIGIN' OR WS-IL6-TAG = 'CONTIG'
028400         MOVE 'N' TO WS-IN-USEFUL-BLOCK-SW
028500     END-IF.
028600     IF WS-IL6-TAG = 'ORIGIN' OR WS-INPUT-LINE (1:2) = '//'
028700         MOVE 'N' TO WS-IN-VARIATION-SW
028800         MOVE 'N' TO WS-IN-TRANSLATE-SW
028900     END-IF.
029000*----------------------------------------------------------------
029100 2400-TEST-VARIATION.
029200*----------------------------------------------------------------
029300*    QUALIFIERS ALWAYS START IN COLUMN 22 OF THE FIXED-FORMAT
029400*    FEATURE TABLE, SO '/DB_XREF="' IS CHECKED AS A COLUMN-22
029500*    LITERAL RATHER THAN A FREE-FORM SUBSTRING SCAN - SAME
029600*    RESULT, NO SCAN LOOP NEEDED.
029700*----------------------------------------------------------------
029800     IF WS-ILF-KEY-AREA (1:9) = 'variation'
029900         MOVE 'Y' TO WS-IN-VARIATION-SW
030000     ELSE
030100         IF WS-IN-VARIATION
030200                 AND WS-INPUT-LINE (22:10) = '/db_xref="'
030300             MOVE 'N' TO WS-IN-VARIATION-SW
030400         END-IF
030500     END-IF.
030600*----------------------------------------------------------------
030700 2500-TEST-TRANSLATE.
030800*----------------------------------------------------------------
030900     IF WS-INPUT-LINE (22:11) = '/translation'
031000         MOVE 'Y' TO WS-IN-TRANSLATE-SW
031100     ELSE
031200         IF WS-IN-TRANSLATE
031300             MOVE LENGTH OF FUNCTION TRIM(WS-INPUT-LINE) TO WS-J
031400             IF WS-J > 0 AND WS-INPUT-LINE (WS-J:1) = '"'
031500                 MOVE 'N' TO WS-IN-TRANSLATE-SW
031600             END-IF
031700         END-IF
031800     END-IF.
031900*----------------------------------------------------------------
032000 2600-WRITE-IF-USEFUL.
032100*----------------------------------------------------------------
032200     IF WS-IN-USEFUL-BLOCK AND NOT WS-IN-VARIATION
032300             AND NOT WS-IN-TRANSLATE
032400         MOVE WS-INPUT-LINE TO GB-FILTER-RECORD
032500         WRITE GB-FILTER-RECORD
032600     END-IF.
032700     IF WS-INPUT-LINE (1:2) = '//'
032800         MOVE 'N' TO WS-IN-USEFUL-BLOCK-SW
032900     END-IF.
033000*================================================================*
033100*    REQ EX-0188 - RE-OPEN THE FILTERED FILE AND SPLIT IT INTO
033200*    RECORDS ON LOCUS BOUNDARIES, CALLING GBPARSE ONCE PER RECORD
033300*    AND BUILDING THE SIX EXTRACTS AS EACH ONE RETURNS.
033400*================================================================*
033500*----------------------------------------------------------------
033600 3000-SPLIT-I.
033700*----------------------------------------------------------------
033800     CLOSE GB-FILTER-FILE.
033900     OPEN INPUT GB-FILTER-FILE.
034000     MOVE 'N' TO WS-EOF-SW.
034100     MOVE 0 TO WS-CR-LINE-CNT.
034200     MOVE 'N' TO WS-HAVE-PENDING-RECORD-SW.
034300     PERFORM 3100-READ-GBFILT.
034400     PERFORM 3150-SPLIT-ONE-LINE UNTIL WS-GBIN-AT-EOF.
034500     IF WS-HAVE-PENDING-RECORD
034600         PERFORM 3300-DISPATCH-RECORD
034700     END-IF.
034800     CLOSE GB-FILTER-FILE.
034900 3000-SPLIT-F.
035000     EXIT.
035100*----------------------------------------------------------------
035200 3150-SPLIT-ONE-LINE.
035300*----------------------------------------------------------------
035400     PERFORM 3200-ACCUMULATE-LINE.
035500     PERFORM 3100-READ-GBFILT.
035600*----------------------------------------------------------------
035700 3100-READ-GBFILT.
035800*----------------------------------------------------------------
035900     READ GB-FILTER-FILE INTO WS-INPUT-LINE
036000         AT END
036100             MOVE 'Y' TO WS-EOF-SW
036200     END-READ.
036300*----------------------------------------------------------------
036400 3200-ACCUMULATE-LINE.
036500*----------------------------------------------------------------
036600     IF WS-IL5-TAG = 'LOCUS' AND WS-HAVE-PENDING-RECORD
036700         PERFORM 3300-DISPATCH-RECORD
036800         MOVE 0 TO WS-CR-LINE-CNT
036900     END-IF.
037000     IF WS-IL5-TAG = 'LOCUS'
037100         MOVE 'Y' TO WS-HAVE-PENDING-RECORD-SW
037200     END-IF.
037300     IF WS-CR-LINE-CNT < 2000
037400         ADD 1 TO WS-CR-LINE-CNT
037500         MOVE WS-INPUT-LINE TO WS-CR-LINE (WS-CR-LINE-CNT)
037600     END-IF.
037700*----------------------------------------------------------------
037800 3300-DISPATCH-RECORD.
037900*----------------------------------------------------------------
038000     ADD 1 TO GC-RECORDS-READ.
038100     CALL 'GBPARSE' USING WS-CR-LINE-CNT, WS-CR-LINE,
038200         GB-RECORD-TABLE.
038300     IF RT-ABORT-RECORD
038400         ADD 1 TO GC-RECORDS-ABORTED
038500     ELSE
038600         PERFORM 4000-BUILD-EXTRACTS-I
038700     END-IF.
038800     MOVE 'N' TO WS-HAVE-PENDING-RECORD-SW.
038900*================================================================*
039000*    REQ EX-0188 - TABLE-EXTRACT BUILDER.  ONE PARAGRAPH PER
039100*    OUTPUT FILE, DRIVEN OFF GB-RECORD-TABLE.
039200*================================================================*
039300*----------------------------------------------------------------
039400 4000-BUILD-EXTRACTS-I.
039500*----------------------------------------------------------------
039600     PERFORM 4100-WRITE-BASIC-ROW.
039700     PERFORM 4200-WRITE-KEYWORD-ROWS.
039800     PERFORM 4300-WRITE-DBXREF-ROWS.
039900     PERFORM 4400-WRITE-JOURNAL-ROWS.
040000     PERFORM 4500-WRITE-AUTHOR-ROWS.
040100     PERFORM 4690-WRITE-ANNOTATION-ROW
040200         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RT-ANNOT-CNT.
040300 4000-BUILD-EXTRACTS-F.
040400     EXIT.
040500*----------------------------------------------------------------
040600 4100-WRITE-BASIC-ROW.
040700*----------------------------------------------------------------
040800     MOVE RT-PARTITION-KEY TO WO-BAS-PARTKEY.
040900     MOVE RT-LOCUS         TO WO-BAS-LOCUS.
041000     MOVE RT-YEAR          TO WO-BAS-YEAR.
041100     MOVE RT-MONTH         TO WO-BAS-MONTH.
041200     IF RT-VERSION-IS-NULL
041300         MOVE '\N' TO WO-BAS-VERSION
041400     ELSE
041500         MOVE RT-VERSION TO WO-BAS-VERSION
041600     END-IF.
041700     IF RT-GI-NUMBER-IS-NULL
041800         MOVE '\N' TO WO-BAS-GI-NUMBER
041900     ELSE
042000         MOVE RT-GI-NUMBER TO WO-BAS-GI-NUMBER
042100     END-IF.
042200     MOVE RT-DEFINITION TO WO-BAS-DEFINITION.
042300     MOVE WO-BASIC-LINE TO FD-BASIC-RECORD.
042400     WRITE FD-BASIC-RECORD.
042500     ADD 1 TO GC-ROWS-BASIC.
042600*----------------------------------------------------------------
042700 4200-WRITE-KEYWORD-ROWS.
042800*----------------------------------------------------------------
042900     PERFORM 4210-WRITE-ONE-KEYWORD-ROW
043000         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RT-KEYWORD-CNT.
043100*----------------------------------------------------------------
043200 4210-WRITE-ONE-KEYWORD-ROW.
043300*----------------------------------------------------------------
043400     MOVE RT-PARTITION-KEY TO WO-KEY-PARTKEY.
043500     MOVE RT-LOCUS         TO WO-KEY-LOCUS.
043600     MOVE RT-KEYWORD-TEXT (WS-I) TO WO-KEY-KEYWORD.
043700     MOVE WO-KEYWORD-LINE TO FD-KEYWORD-RECORD.
043800     WRITE FD-KEYWORD-RECORD.
043900     ADD 1 TO GC-ROWS-KEYWORD.
044000*----------------------------------------------------------------
044100 4300-WRITE-DBXREF-ROWS.
044200*----------------------------------------------------------------
044300     PERFORM 4310-WRITE-ONE-DBXREF-ROW
044400         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RT-DBXREF-CNT.
044500*----------------------------------------------------------------
044600 4310-WRITE-ONE-DBXREF-ROW.
044700*----------------------------------------------------------------
044800     MOVE RT-PARTITION-KEY TO WO-DBX-PARTKEY.
044900     MOVE RT-LOCUS         TO WO-DBX-LOCUS.
045000     MOVE RT-DBX-NAME (WS-I) TO WO-DBX-NAME.
045100     IF RT-DBX-ID-IS-NULL (WS-I)
045200         MOVE '\N' TO WO-DBX-ID
045300     ELSE
045400         MOVE RT-DBX-ID (WS-I) TO WO-DBX-ID
045500     END-IF.
045600     MOVE WO-DBXREF-LINE TO FD-DBXREF-RECORD.
045700     WRITE FD-DBXREF-RECORD.
045800     ADD 1 TO GC-ROWS-DBXREF.
045900*----------------------------------------------------------------
046000 4400-WRITE-JOURNAL-ROWS.
046100*----------------------------------------------------------------
046200     PERFORM 4410-WRITE-ONE-JOURNAL-ROW
046300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RT-JOURNAL-CNT.
046400*----------------------------------------------------------------
046500 4410-WRITE-ONE-JOURNAL-ROW.
046600*----------------------------------------------------------------
046700     MOVE RT-PARTITION-KEY TO WO-JRN-PARTKEY.
046800     MOVE RT-LOCUS         TO WO-JRN-LOCUS.
046900     MOVE RT-JOUR-NAME (WS-I) TO WO-JRN-NAME.
047000     MOVE RT-JOUR-CITATION (WS-I) TO WO-JRN-CITATION.
047100     IF RT-JOUR-PMID-IS-NULL (WS-I)
047200         MOVE '\N' TO WO-JRN-PMID
047300     ELSE
047400         MOVE RT-JOUR-PMID (WS-I) TO WO-JRN-PMID
047500     END-IF.
047600     MOVE WO-JOURNAL-LINE TO FD-JOURNAL-RECORD.
047700     WRITE FD-JOURNAL-RECORD.
047800     ADD 1 TO GC-ROWS-JOURNAL.
047900*----------------------------------------------------------------
048000 4500-WRITE-AUTHOR-ROWS.
048100*----------------------------------------------------------------
048200     PERFORM 4510-WRITE-ONE-AUTHOR-ROW
048300         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > RT-AUTHOR-CNT.
048400*----------------------------------------------------------------
048500 4510-WRITE-ONE-AUTHOR-ROW.
048600*----------------------------------------------------------------
048700     MOVE RT-PARTITION-KEY TO WO-AUT-PARTKEY.
048800     MOVE RT-LOCUS         TO WO-AUT-LOCUS.
048900     MOVE RT-AUTHOR-NAME (WS-I) TO WO-AUT-AUTHOR.
049000     MOVE WO-AUTHOR-LINE TO FD-AUTHOR-RECORD.
049100     WRITE FD-AUTHOR-RECORD.
049200     ADD 1 TO GC-ROWS-AUTHOR.
049300*----------------------------------------------------------------
049400 4690-WRITE-ANNOTATION-ROW.
049500*----------------------------------------------------------------
049600     MOVE RT-PARTITION-KEY TO WO-ANN-PARTKEY.
049700     MOVE RT-LOCUS         TO WO-ANN-LOCUS.
049800     MOVE RT-ANNOT-TAG (WS-I) TO WO-ANN-TAG.
049900     MOVE RT-ANNOT-VALUE (WS-I) (1:100) TO WO-ANN-INDEXED-VALUE.
050000     MOVE RT-ANNOT-VALUE (WS-I) TO WO-ANN-VALUE.
050100     MOVE WO-ANNOT-LINE TO FD-ANNOT-RECORD.
050200     WRITE FD-ANNOT-RECORD.
050300     ADD 1 TO GC-ROWS-ANNOTATION.
050400*----------------------------------------------------------------
050500 8000-CLOSE-FILES.
050600*----------------------------------------------------------------
050700     CLOSE GB-INPUT-FILE
050800           GB-BASIC-FILE
050900           GB-KEYWORD-FILE
051000           GB-DBXREF-FILE
051100           GB-JOURNAL-FILE
051200           GB-AUTHOR-FILE
051300           GB-ANNOT-FILE.
051400*----------------------------------------------------------------
051500 9000-END-OF-JOB-SUMMARY.
051600*----------------------------------------------------------------
051700     DISPLAY 'GBEXTR - GENBANK FEATURE TABLE EXTRACT COMPLETE'.
051800     DISPLAY 'RUN DATE......... ' GC-RUN-YEAR '-'
051900         GC-RUN-MONTH '-' GC-RUN-DAY.
052000     DISPLAY 'RECORDS READ..... ' GC-RECORDS-READ.
052100     DISPLAY 'RECORDS ABORTED.. ' GC-RECORDS-ABORTED.
052200     DISPLAY 'BASIC ROWS....... ' GC-ROWS-BASIC.
052300     DISPLAY 'KEYWORD ROWS..... ' GC-ROWS-KEYWORD.
052400     DISPLAY 'DBXREF ROWS...... ' GC-ROWS-DBXREF.
052500     DISPLAY 'JOURNAL ROWS..... ' GC-ROWS-JOURNAL.
052600     DISPLAY 'AUTHOR ROWS...... ' GC-ROWS-AUTHOR.
052700     DISPLAY 'ANNOTATION ROWS.. ' GC-ROWS-ANNOTATION.
